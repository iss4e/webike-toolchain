?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100                                                                  
000110 IDENTIFICATION DIVISION.                                         
000120                                                                  
000130 PROGRAM-ID. WEAMRG0O.                                            
000140 AUTHOR. B. STEINER.                                              
000150 INSTALLATION. WEBIKE FELDVERSUCH - BATCHBETRIEB.                 
000160 DATE-WRITTEN. 1989-06-12.                                        
000170 DATE-COMPILED.                                                   
000180 SECURITY. NICHT OEFFENTLICH.                                     
000190                                                                  
000200*****************************************************************         
000210* Letzte Aenderung :: 2001-05-09                                          
000220* Letzte Version   :: B.02.00                                             
000230* Kurzbeschreibung  :: Wetterdaten-Abgleich (METAR) Wettermaster          
000240*                                                                         
000250* Aenderungen (Version und Datum in Variable K-MODUL pruefen)             
000260*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!          
000270*----------------------------------------------------------------*        
000280* Vers. | Datum    | von | Kommentar                             *        
000290*-------|----------|-----|---------------------------------------*        
000300* A.00.00|1989-06-12| BST | Neuerstellung - NAVLOST-Ladelauf      BST89061
000310*        |          |     | in Wettermaster (Schritt 1)           BST89061
000320* A.01.00|1990-03-02| BST | Fehlende-Tage-Erkennung (Schritt 2)   BST90030
000330*        |          |     | eingebaut, Test auf < 24 Messungen    BST90030
000340* A.02.00|1991-08-19| dm  | Vortagesmitnahme bei fehlendem        DM910819
000350*        |          |     | 00-Uhr-Satz eingebaut (Schritt 3)     DM910819
000360* A.02.01|1993-02-04| dm  | REPLACE-Logik ueber FILE-STATUS "22"  DM930204
000370*        |          |     | (Duplicate Key) auf WEAMAST korrigie  DM930204
000380* B.00.00|1995-11-27| koe | Filter auf METAR/SPECI Praefix        KOE95112
000390*        |          |     | ergaenzt (vorher alle Tagessaetze)    KOE95112
000400* B.01.00|1998-09-14| hn  | JAHR-2000-UMSTELLUNG: Datumsfelder    Y2K98091
000410*        |          |     | JJJJMMTT 4-stellig, Schaltjahrtest    Y2K98091
000420*        |          |     | gegengeprueft (2000 ist Schaltjahr)   Y2K98091
000430* B.01.01|1999-01-22| hn  | Jahrtausendwechsel-Test abgeschlossen Y2K99012
000440*        |          |     | Testlauf 1999/2000 Tagesgrenze simu.  Y2K99012
000450* B.02.00|2001-05-09| koe | Fortschrittsmeldung alle 1000 Saetze  KOE01050
000460*        |          |     | beim NAVLOST-Ladelauf ergaenzt        KOE01050
000470*----------------------------------------------------------------*        
000480*                                                                         
000490* Programmbeschreibung                                                    
000500* --------------------                                                    
000510* Gleicht die stuendlichen METAR-Wettermeldungen der WEBIKE-              
000520* Messstation mit dem Wettermaster (WEAMAST, Schluessel STAMP) ab.        
000530*                                                                         
000540* Schritt 1  - NAVLOST-Ladelauf (D100): Archivauszug einlesen,            
000550*              Satz je Zeile mit Replace-by-Key in WEAMAST (R8)           
000560* Schritt 2  - Fehlende-Tage-Erkennung (E100): Wettermaster               
000570*              kalendertagweise durchlaufen, je Tag Anzahl/Min/           
000580*              Max der Meldungen ermitteln (R9)                           
000590* Schritt 3  - Tagesdatei-Merge (F100): je unvollstaendigem Tag           
000600*              (ggf. auch Vortag, R10) die Tagesdatei einlesen,           
000610*              Filter auf METAR/SPECI (R11), Replace in WEAMAST           
000620*                                                                         
000630* Produktionslauf kennt keine Geraetezuordnung - Wetterdaten              
000640* gelten fuer die gesamte WEBIKE-Feldversuchsstation.                     
000650******************************************************************        
000660                                                                  
000670 ENVIRONMENT DIVISION.                                            
000680 CONFIGURATION SECTION.                                           
000690 SPECIAL-NAMES.                                                   
000700     SWITCH-15 IS ANZEIGE-VERSION                                 
000710         ON STATUS IS SHOW-VERSION                                
000720     CLASS ALPHNUM IS "0123456789"                                
000730                      "abcdefghijklmnopqrstuvwxyz"                
000740                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                
000750                      " .,;-_!/=*+".                              
000760                                                                  
000770 INPUT-OUTPUT SECTION.                                            
000780 FILE-CONTROL.                                                    
000790     SELECT NAVEXTF      ASSIGN TO #DYNAMIC                       
000800                          FILE STATUS IS FILE-STATUS.             
000810     SELECT DAYOBSF      ASSIGN TO #DYNAMIC                       
000820                          FILE STATUS IS FILE-STATUS2.            
000830     SELECT WEAMAST      ASSIGN TO #DYNAMIC                       
000840                          ORGANIZATION IS INDEXED                 
000850                          ACCESS MODE IS DYNAMIC                  
000860                          RECORD KEY IS WM-STAMP                  
000870                          FILE STATUS IS FILE-STATUS3.            
000880                                                                  
000890 DATA DIVISION.                                                   
000900 FILE SECTION.                                                    
000910*----------------------------------------------------------------*
000920* Archivauszug NAVLOST: eine Zeile je METAR-Meldung, Tab-getrennt,
000930* relevant sind Spalte 3 (Zeitstempel) und Spalte 4 (METAR-Rumpf) 
000940*----------------------------------------------------------------*
000950 FD  NAVEXTF                                                      
000960     RECORD IS VARYING IN SIZE                                    
000970             FROM 1 TO 250 CHARACTERS                             
000980             DEPENDING ON NE-LEN.                                 
000990 01  NAVEXT-RECORD               PIC X(250).                      
001000                                                                  
001010*----------------------------------------------------------------*
001020* Tagesdatei: Kopfzeile + komma-getr. Messungen eines Kalendertags
001030* relevant sind DATE-UTC und FULL-METAR (nur METAR/SPECI, R11)    
001040*----------------------------------------------------------------*
001050 FD  DAYOBSF                                                      
001060     RECORD IS VARYING IN SIZE                                    
001070             FROM 1 TO 250 CHARACTERS                             
001080             DEPENDING ON DO-LEN.                                 
001090 01  DAYOBS-RECORD               PIC X(250).                      
001100                                                                  
001110*----------------------------------------------------------------*
001120* Wettermaster: ein Satz je Zeitstempel, Schluessel STAMP, feste  
001130* Satzlaenge 227 (19+200+8) - keine Fuellbytes im Schluesselsatz, 
001140* die Satzlaenge ist extern durch das VSAM-Aequivalent vorgegeben 
001150*----------------------------------------------------------------*
001160 FD  WEAMAST                                                      
001170     RECORD CONTAINS 227 CHARACTERS.                              
001180 01  WEAMAST-RECORD.                                              
001190     05      WM-STAMP            PIC X(19).                       
001200     05      WM-METAR            PIC X(200).                      
001210     05      WM-SOURCE           PIC X(08).                       
001220                                                                  
001230 WORKING-STORAGE SECTION.                                         
001240*----------------------------------------------------------------*
001250* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   
001260*----------------------------------------------------------------*
001270 01          COMP-FELDER.                                         
001280     05      C4-I1               PIC S9(04) COMP.                 
001290     05      C4-I2               PIC S9(04) COMP.                 
001300     05      C4-DAYSPAN          PIC S9(04) COMP.                 
001310     05      C4-REM              PIC S9(04) COMP.                 
001320     05      C4-QUOT             PIC S9(07) COMP.                 
001330     05      C5-OBSCNT           PIC S9(05) COMP VALUE ZERO.      
001355 77          C7-NAV-CNT          PIC S9(07) COMP VALUE ZERO.      
001358 77          C7-INS-CNT          PIC S9(07) COMP VALUE ZERO.      
001360     05      C5-MD-CNT           PIC S9(05) COMP VALUE ZERO.      
001370     05      FILLER              PIC X(02).                       
001380                                                                  
001390*----------------------------------------------------------------*
001400* Display-Felder: Praefix D - Formatierung fuer DISPLAY/STRING    
001410*----------------------------------------------------------------*
001420 01          DISPLAY-FELDER.                                      
001430     05      D-NUM2              PIC  9(02).                      
001440     05      D-NUM2B             PIC  9(02).                      
001450     05      D-NUM2C             PIC  9(02).                      
001460     05      D-NUM4               PIC  9(04).                     
001480     05      FILLER              PIC X(02).                       
001485 77          D-NUM7              PIC  9(07).                      
001490                                                                  
001500*----------------------------------------------------------------*
001510* Felder mit konstantem Inhalt: Praefix K                         
001520*----------------------------------------------------------------*
001530 01          KONSTANTE-FELDER.                                    
001540     05      K-MODUL             PIC X(08)       VALUE "WEAMRG0O".
001550     05      K-MISS-MIN-COUNT    PIC S9(03) COMP VALUE 24.        
001560     05      K-DAYSTART          PIC X(08)       VALUE "00:00:00".
001570     05      K-DAYEND            PIC X(08)       VALUE "23:00:00".
001580     05      K-MAX-MISSDATES     PIC S9(05) COMP    VALUE 400.    
001590     05      K-MAX-DAYSPAN       PIC S9(05) COMP    VALUE 5000.   
001600     05      K-NAVEXT-FILE       PIC X(34)                        
001610                  VALUE "$DATA01.WEBIKEDB.NAVLOST".               
001620     05      K-WEAMAST-FILE      PIC X(34)                        
001630                  VALUE "$DATA01.WEBIKEDB.WEAMAST".               
001640     05      K-DAYFILE-STEM      PIC X(20)                        
001650                  VALUE "$DATA01.WEBIKEDB.D".                     
001660     05      K-DAYS-IN-MONTH-LIT PIC X(24)                        
001670                  VALUE "312831303130313130313031".               
001680     05      K-DAYS-IN-MONTH REDEFINES K-DAYS-IN-MONTH-LIT.       
001690         10  K-DIM               PIC 9(02) OCCURS 12 TIMES.       
001700     05      FILLER              PIC X(04).                       
001710                                                                  
001720*----------------------------------------------------------------*
001730* Conditional-Felder                                              
001740*----------------------------------------------------------------*
001750 01          SCHALTER.                                            
001760     05      FILE-STATUS         PIC X(02).                       
001770         88  FILE-OK                         VALUE "00".          
001780         88  FILE-NOK                        VALUE "01" THRU "99".
001790     05      REC-STAT REDEFINES  FILE-STATUS.                     
001800        10   FILE-STATUS1        PIC X.                           
001810         88  FILE-EOF                        VALUE "1".           
001820         88  FILE-INVALID                    VALUE "2".           
001830         88  FILE-PERMERR                    VALUE "3".           
001840        10                       PIC X.                           
001850                                                                  
001860     05      FILE-STATUS2        PIC X(02).                       
001870         88  FILE2-OK                        VALUE "00".          
001880         88  FILE2-NOK                       VALUE "01" THRU "99".
001890     05      REC-STAT2 REDEFINES FILE-STATUS2.                    
001900        10   FILE-STATUS2-1      PIC X.                           
001910         88  FILE2-EOF                       VALUE "1".           
001920         88  FILE2-INVALID                   VALUE "2".           
001930         88  FILE2-PERMERR                   VALUE "3".           
001940        10                       PIC X.                           
001950                                                                  
001960     05      FILE-STATUS3        PIC X(02).                       
001970         88  FILE3-OK                        VALUE "00".          
001980         88  FILE3-DUPKEY                    VALUE "22".          
001990         88  FILE3-NOTFOUND                  VALUE "23".          
002000         88  FILE3-NOK                       VALUE "01" THRU "99".
002010                                                                  
002020     05      MSG-STATUS          PIC 9       VALUE ZERO.          
002030         88  MSG-OK                          VALUE ZERO.          
002040         88  MSG-EOF                         VALUE 1.             
002050                                                                  
002060     05      PRG-STATUS          PIC 9.                           
002070         88  PRG-OK                          VALUE ZERO.          
002080         88  PRG-ABBRUCH                    VALUE 2.              
002090                                                                  
002100     05      PRIOR-DAY-SW        PIC 9       VALUE ZERO.          
002110         88  NEED-PRIOR-DAY                  VALUE 1.             
002120         88  NO-PRIOR-DAY                    VALUE 0.             
002130                                                                  
002140     05      DAYFILE-SKIP-SW     PIC 9       VALUE ZERO.          
002150         88  DAYFILE-NODATA                  VALUE 1.             
002160         88  DAYFILE-HASDATA                 VALUE 0.             
002170                                                                  
002180     05      MASTER-EMPTY-SW     PIC 9       VALUE ZERO.          
002190         88  MASTER-IS-EMPTY                 VALUE 1.             
002200         88  MASTER-HAS-ROWS                 VALUE 0.             
002210     05      FILLER              PIC X(02).                       
002220                                                                  
002230*----------------------------------------------------------------*
002240* weitere Arbeitsfelder                                           
002250*----------------------------------------------------------------*
002260 01          WORK-FELDER.                                         
002270     05      ASS-FNAME           PIC X(34).                       
002280     05      ASS-FSTATUS         PIC S9(04) COMP.                 
002290     05      W-YY                PIC S9(04) COMP.                 
002300     05      W-MM                PIC S9(02) COMP.                 
002310     05      W-DD                PIC S9(02) COMP.                 
002320     05      W-YY2               PIC S9(02) COMP.                 
002330     05      W-LEAP-SW           PIC 9       VALUE ZERO.          
002340         88  W-IS-LEAP                       VALUE 1.             
002350         88  W-NOT-LEAP                      VALUE 0.             
002360     05      W-CUR-DATE          PIC X(10).                       
002370     05      W-TODAY-DATE        PIC X(10).                       
002380     05      W-CUR-MIN-STAMP     PIC X(19).                       
002390     05      W-CUR-MAX-STAMP     PIC X(19).                       
002400     05      FILLER              PIC X(02).                       
002410                                                                  
002420*----------------------------------------------------------------*
002430* Uhrzeit-Feld fuer TAL-Routine (liefert das Tagesdatum des Laufs)
002440*----------------------------------------------------------------*
002450 01          TAL-TIME.                                            
002460     05      TAL-JHJJMMTT.                                        
002470        10   TAL-JHJJ            PIC S9(04) COMP.                 
002480        10   TAL-MM              PIC S9(04) COMP.                 
002490        10   TAL-TT              PIC S9(04) COMP.                 
002500     05      TAL-HHMI.                                            
002510        10   TAL-HH              PIC S9(04) COMP.                 
002520        10   TAL-MI              PIC S9(04) COMP.                 
002530     05      TAL-SS              PIC S9(04) COMP.                 
002540     05      TAL-HS              PIC S9(04) COMP.                 
002550     05      TAL-MS              PIC S9(04) COMP.                 
002560                                                                  
002570 01          TAL-TIME-D.                                          
002580     05      TAL-JHJJMMTT-D.                                      
002590        10   TAL-JHJJ-D          PIC  9(04).                      
002600        10   TAL-MM-D            PIC  9(02).                      
002610        10   TAL-TT-D            PIC  9(02).                      
002620     05      TAL-HHMI-D.                                          
002630        10   TAL-HH-D            PIC  9(02).                      
002640        10   TAL-MI-D            PIC  9(02).                      
002650     05      TAL-SS-D            PIC  9(02).                      
002660     05      TAL-HS-D            PIC  9(02).                      
002670     05      TAL-MS-D            PIC  9(02).                      
002680 01          TAL-TIME-N REDEFINES TAL-TIME-D.                     
002690     05      TAL-TIME-N16        PIC  9(16).                      
002700     05      TAL-TIME-REST       PIC  9(02).                      
002710                                                                  
002720*----------------------------------------------------------------*
002730* Zeilenfelder NAVLOST (Tab-getrennt) - Spalten 1/2 unbenutzt,    
002740* Spalte 3 Zeitstempel, Spalte 4 METAR-Rumpf (R11 Praefix "METAR")
002750*----------------------------------------------------------------*
002760 01          NAVEXT-FELDER.                                       
002770     05      NE-LEN              PIC S9(04) COMP.                 
002780     05      WE-COL1             PIC X(20).                       
002790     05      WE-COL2             PIC X(20).                       
002800     05      WE-STAMP            PIC X(19).                       
002810     05      WE-REPORT           PIC X(194).                      
002820     05      FILLER              PIC X(02).                       
002830                                                                  
002840*----------------------------------------------------------------*
002850* Zeilenfelder Tagesdatei (komma-getrennt) - erste Zeile ist Kopf-
002860* zeile, danach je Satz Zeitstempel + volle METAR/SPECI-Meldung   
002870*----------------------------------------------------------------*
002880 01          DAYOBS-FELDER.                                       
002890     05      DO-LEN              PIC S9(04) COMP.                 
002900     05      WD-DATE-UTC         PIC X(19).                       
002910     05      WD-FULL-METAR       PIC X(200).                      
002920     05      FILLER              PIC X(02).                       
002930                                                                  
002940*----------------------------------------------------------------*
002950* Fehlende-Tage-Tabelle (R9) - ein Eintrag je unvollst. Tag,      
002960* Vorlage fuer den Tagesdatei-Merge (Schritt 3, F100)             
002970*----------------------------------------------------------------*
002980 01          MISSDATE-TAB.                                        
002990     05      MD-ENTRY OCCURS 400 TIMES.                           
003000        10   MD-SELECTED-DATE    PIC X(10).                       
003010        10   MD-OBS-COUNT        PIC 9(05).                       
003020        10   MD-MIN-STAMP        PIC X(19).                       
003030        10   MD-MAX-STAMP        PIC X(19).                       
003040        10   FILLER              PIC X(02).                       
003050                                                                  
003060 PROCEDURE DIVISION.                                              
003070******************************************************************
003080* Steuerungs-Section                                              
003090******************************************************************
003100 A100-STEUERUNG SECTION.                                          
003110 A100-00.                                                         
003120     IF  SHOW-VERSION                                             
003130         DISPLAY K-MODUL " Wetterdaten-Abgleichlauf WEBIKE"       
003140         STOP RUN                                                 
003150     END-IF                                                       
003160                                                                  
003170     PERFORM B000-VORLAUF                                         
003180     IF  PRG-ABBRUCH                                              
003190         STOP RUN                                                 
003200     END-IF                                                       
003210                                                                  
003220     PERFORM B100-VERARBEITUNG                                    
003230                                                                  
003240     PERFORM B090-ENDE                                            
003250     STOP RUN                                                     
003260     .                                                            
003270 A100-99.                                                         
003280     EXIT.                                                        
003290                                                                  
003300******************************************************************
003310* Vorlauf - Wettermaster oeffnen, Tabellen initialisieren         
003320******************************************************************
003330 B000-VORLAUF SECTION.                                            
003340 B000-00.                                                         
003350     PERFORM C000-INIT                                            
003360                                                                  
003370     MOVE K-WEAMAST-FILE     TO ASS-FNAME                         
003380     ENTER "COBOLASSIGN" USING  WEAMAST                           
003390                                ASS-FNAME                         
003400                         GIVING ASS-FSTATUS                       
003410     IF  ASS-FSTATUS NOT = ZERO                                   
003420         DISPLAY K-MODUL " - Fehler ASSIGN WEAMAST " ASS-FSTATUS  
003430         SET PRG-ABBRUCH TO TRUE                                  
003440         EXIT SECTION                                             
003450     END-IF                                                       
003460                                                                  
003470     OPEN I-O WEAMAST                                             
003480     IF  FILE3-NOK                                                
003490         DISPLAY K-MODUL " - Fehler OPEN WEAMAST " FILE-STATUS3   
003500         SET PRG-ABBRUCH TO TRUE                                  
003510     END-IF                                                       
003520     .                                                            
003530 B000-99.                                                         
003540     EXIT.                                                        
003550                                                                  
003560******************************************************************
003570* Initialisierung Felder/Tabellen                                 
003580******************************************************************
003590 C000-INIT SECTION.                                               
003600 C000-00.                                                         
003610     INITIALIZE SCHALTER                                          
003620     MOVE ZERO  TO C7-NAV-CNT  C5-MD-CNT                          
003630     MOVE SPACES TO W-CUR-DATE W-TODAY-DATE                       
003640     .                                                            
003650 C000-99.                                                         
003660     EXIT.                                                        
003670                                                                  
003680******************************************************************
003690* Hauptverarbeitung: NAVLOST-Ladelauf, Fehlende-Tage, Tages-Merge 
003700******************************************************************
003710 B100-VERARBEITUNG SECTION.                                       
003720 B100-00.                                                         
003730*--- Schritt 1: Archivauszug (NAVLOST) in Wettermaster laden (R8) 
003740     PERFORM D100-NAVLOST-LOAD THRU D100-EXIT                     
003750                                                                  
003760     MOVE C7-NAV-CNT TO D-NUM7                                    
003770     DISPLAY K-MODUL " NAVLOST-Saetze geladen: " D-NUM7           
003780                                                                  
003790*--- Schritt 2: Fehlende-Tage-Erkennung im Wettermaster (R9)      
003800     PERFORM E100-FIND-MISSING THRU E100-EXIT                     
003810                                                                  
003820     MOVE C5-MD-CNT TO D-NUM4                                     
003830     DISPLAY K-MODUL " unvollstaendige Tage: " D-NUM4             
003840                                                                  
003850*--- Schritt 3: Tagesdatei-Merge je unvollstaendigem Tag (R10/R11)
003860     PERFORM F100-PERDAY-MERGE THRU F100-EXIT                     
003870     .                                                            
003880 B100-99.                                                         
003890     EXIT.                                                        
003900                                                                  
003910******************************************************************
003920* Nachlauf - Wettermaster schliessen                              
003930******************************************************************
003940 B090-ENDE SECTION.                                               
003950 B090-00.                                                         
003960     CLOSE WEAMAST                                                
003970     .                                                            
003980 B090-99.                                                         
003990     EXIT.                                                        
004000                                                                  
004010******************************************************************
004020* Schritt 1 (D100): NAVLOST-Archivauszug lesen, je Zeile Replace- 
004030* by-Key (R8) in WEAMAST, Fortschrittsmeldung alle 1000 Saetze    
004040******************************************************************
004050 D100-NAVLOST-LOAD SECTION.                                       
004060 D100-00.                                                         
004070     MOVE K-NAVEXT-FILE      TO ASS-FNAME                         
004080     ENTER "COBOLASSIGN" USING  NAVEXTF                           
004090                                ASS-FNAME                         
004100                         GIVING ASS-FSTATUS                       
004110     IF  ASS-FSTATUS NOT = ZERO                                   
004120         DISPLAY K-MODUL " - Fehler ASSIGN NAVLOST " ASS-FSTATUS  
004130         SET PRG-ABBRUCH TO TRUE                                  
004140         GO TO D100-EXIT                                          
004150     END-IF                                                       
004160                                                                  
004170     OPEN INPUT NAVEXTF                                           
004180     IF  FILE-NOK                                                 
004190         DISPLAY K-MODUL " - Fehler OPEN NAVEXTF " FILE-STATUS    
004200         SET PRG-ABBRUCH TO TRUE                                  
004210         GO TO D100-EXIT                                          
004220     END-IF                                                       
004230                                                                  
004240     READ NAVEXTF AT END SET FILE-EOF TO TRUE END-READ            
004250                                                                  
004260     PERFORM D110-READ-NAVEXT THRU D110-EXIT                      
004270         UNTIL FILE-EOF                                           
004280                                                                  
004290     CLOSE NAVEXTF                                                
004300     .                                                            
004310 D100-EXIT.                                                       
004320     EXIT.                                                        
004330                                                                  
004340 D110-READ-NAVEXT SECTION.                                        
004350 D110-00.                                                         
004360     UNSTRING NAVEXT-RECORD DELIMITED BY X"09"                    
004370         INTO WE-COL1 WE-COL2 WE-STAMP WE-REPORT                  
004380                                                                  
004390     MOVE WE-STAMP           TO WM-STAMP                          
004400     STRING "METAR "         DELIMITED BY SIZE                    
004410            WE-REPORT        DELIMITED BY SIZE                    
004420       INTO WM-METAR                                              
004430     MOVE "navlost "         TO WM-SOURCE                         
004440                                                                  
004450     PERFORM D120-STORE-MASTER-ROW THRU D120-EXIT                 
004460                                                                  
004470     ADD 1 TO C7-NAV-CNT                                          
004480     DIVIDE C7-NAV-CNT BY 1000 GIVING C4-QUOT REMAINDER C4-REM    
004490     IF  C4-REM = ZERO                                            
004500         MOVE C7-NAV-CNT TO D-NUM7                                
004510         DISPLAY K-MODUL " NAVLOST Fortschritt: " D-NUM7 " Saetze"
004520     END-IF                                                       
004530                                                                  
004540     READ NAVEXTF AT END SET FILE-EOF TO TRUE END-READ            
004550     .                                                            
004560 D110-EXIT.                                                       
004570     EXIT.                                                        
004580                                                                  
004590******************************************************************
004600* Replace-by-Key (R8): Satz WEAMAST-RECORD (vorbelegt durch den   
004610* Aufrufer - WM-STAMP/WM-METAR/WM-SOURCE) schreiben; Schluessel   
004620* schon vorhanden (FILE-STATUS3 "22") -> REWRITE statt WRITE      
004630******************************************************************
004640 D120-STORE-MASTER-ROW SECTION.                                   
004650 D120-00.                                                         
004660     WRITE WEAMAST-RECORD                                         
004670     IF  NOT FILE3-OK                                             
004680         IF  FILE3-DUPKEY                                         
004690             REWRITE WEAMAST-RECORD                               
004700             IF  NOT FILE3-OK                                     
004710                 DISPLAY K-MODUL " - Fehler REWRITE " FILE-STATUS3
004720             END-IF                                               
004730         ELSE                                                     
004740             DISPLAY K-MODUL " - Fehler WRITE " FILE-STATUS3      
004750         END-IF                                                   
004760     END-IF                                                       
004770     .                                                            
004780 D120-EXIT.                                                       
004790     EXIT.                                                        
004800                                                                  
004810******************************************************************
004820* Schritt 2 (E100): Wettermaster kalendertagweise durchlaufen ab  
004830* dem fruehesten gespeicherten Satz bis heute, je Tag R9-Test     
004840******************************************************************
004850 E100-FIND-MISSING SECTION.                                       
004860 E100-00.                                                         
004870     MOVE ZERO TO MASTER-EMPTY-SW                                 
004880     MOVE LOW-VALUES TO WM-STAMP                                  
004890     START WEAMAST KEY IS NOT LESS THAN WM-STAMP                  
004900         INVALID KEY SET MASTER-IS-EMPTY TO TRUE                  
004910     END-START                                                    
004920                                                                  
004930     IF  MASTER-IS-EMPTY                                          
004940         DISPLAY K-MODUL " - Wettermaster leer, kein Test"        
004950         GO TO E100-EXIT                                          
004960     END-IF                                                       
004970                                                                  
004980     READ WEAMAST NEXT AT END SET FILE-EOF TO TRUE END-READ       
004990     IF  FILE-EOF                                                 
005000         DISPLAY K-MODUL " - Wettermaster leer, kein Test"        
005010         GO TO E100-EXIT                                          
005020     END-IF                                                       
005030                                                                  
005040     MOVE WM-STAMP (1:10) TO W-CUR-DATE                           
005050     MOVE ZERO            TO C5-OBSCNT                            
005060     MOVE SPACES          TO W-CUR-MIN-STAMP W-CUR-MAX-STAMP      
005070                                                                  
005080     PERFORM E110-SCAN-MASTER-DATES THRU E110-EXIT                
005090         UNTIL FILE-EOF                                           
005100                                                                  
005110*--- letzten (angebrochenen) Tag nach Dateiende noch abschliessen 
005120     PERFORM E120-MISSDAY-TEST THRU E120-EXIT                     
005130                                                                  
005140     PERFORM G120-TODAY THRU G120-EXIT                            
005150                                                                  
005160     MOVE ZERO TO C4-DAYSPAN                                      
005170     PERFORM E130-FILL-TRAILING-DATES THRU E130-EXIT              
005180         UNTIL W-CUR-DATE > W-TODAY-DATE                          
005190         OR    C4-DAYSPAN > K-MAX-DAYSPAN                         
005200     .                                                            
005210 E100-EXIT.                                                       
005220     EXIT.                                                        
005230                                                                  
005240******************************************************************
005250* Ein Wettermaster-Satz: gehoert er noch zum Testtag (W-CUR-DATE),
005260* wird er in die laufenden Statistiken aufgenommen; andernfalls   
005270* wird der Testtag abgeschlossen (R9) und auf den naechsten Kalen-
005280* dertag vorgerueckt, bis der Satz wieder hineinpasst             
005290******************************************************************
005300 E110-SCAN-MASTER-DATES SECTION.                                  
005310 E110-00.                                                         
005320     IF  WM-STAMP (1:10) = W-CUR-DATE                             
005330         ADD 1 TO C5-OBSCNT                                       
005340         IF  W-CUR-MIN-STAMP = SPACES                             
005350             MOVE WM-STAMP TO W-CUR-MIN-STAMP                     
005360         END-IF                                                   
005370         MOVE WM-STAMP TO W-CUR-MAX-STAMP                         
005380                                                                  
005390         READ WEAMAST NEXT AT END SET FILE-EOF TO TRUE END-READ   
005400     ELSE                                                         
005410         PERFORM E120-MISSDAY-TEST THRU E120-EXIT                 
005420                                                                  
005430         MOVE W-CUR-DATE (1:4)  TO W-YY                           
005440         MOVE W-CUR-DATE (6:2)  TO W-MM                           
005450         MOVE W-CUR-DATE (9:2)  TO W-DD                           
005460         PERFORM G100-NEXT-DAY THRU G100-EXIT                     
005470                                                                  
005480         MOVE ZERO   TO C5-OBSCNT                                 
005490         MOVE SPACES TO W-CUR-MIN-STAMP W-CUR-MAX-STAMP           
005500     END-IF                                                       
005510     .                                                            
005520 E110-EXIT.                                                       
005530     EXIT.                                                        
005540                                                                  
005550******************************************************************
005560* R9 - Missing-day-Test: Tag unvollstaendig wenn Anzahl < 24, oder
005570* erste Meldung nach Mitternacht oder letzte vor 23 Uhr; Ablage in
005580* MISSDATE-TAB fuer den Tagesdatei-Merge (Schritt 3)              
005590******************************************************************
005600 E120-MISSDAY-TEST SECTION.                                       
005610 E120-00.                                                         
005620     MOVE ZERO TO D-NUM2                                          
005630     IF  C5-OBSCNT < K-MISS-MIN-COUNT                             
005640         MOVE 1 TO D-NUM2                                         
005650     END-IF                                                       
005660     IF  W-CUR-MIN-STAMP = SPACES                                 
005670     OR  W-CUR-MIN-STAMP (12:8) > K-DAYSTART                      
005680         MOVE 1 TO D-NUM2                                         
005690     END-IF                                                       
005700     IF  W-CUR-MAX-STAMP = SPACES                                 
005710     OR  W-CUR-MAX-STAMP (12:8) < K-DAYEND                        
005720         MOVE 1 TO D-NUM2                                         
005730     END-IF                                                       
005740                                                                  
005750     IF  D-NUM2 NOT = ZERO                                        
005760         ADD 1 TO C5-MD-CNT                                       
005770         IF  C5-MD-CNT > K-MAX-MISSDATES                          
005780             DISPLAY K-MODUL " - Fehltage-Tabelle voll, Abbruch"  
005790             SUBTRACT 1 FROM C5-MD-CNT                            
005800         ELSE                                                     
005810             MOVE W-CUR-DATE      TO MD-SELECTED-DATE (C5-MD-CNT) 
005820             MOVE C5-OBSCNT       TO MD-OBS-COUNT     (C5-MD-CNT) 
005830             MOVE W-CUR-MIN-STAMP TO MD-MIN-STAMP     (C5-MD-CNT) 
005840             MOVE W-CUR-MAX-STAMP TO MD-MAX-STAMP     (C5-MD-CNT) 
005850         END-IF                                                   
005860     END-IF                                                       
005870     .                                                            
005880 E120-EXIT.                                                       
005890     EXIT.                                                        
005900                                                                  
005910******************************************************************
005920* Auffuellen der Tage nach dem letzten Wettermaster-Satz bis heute
005930* (Tage ganz ohne Satz werden so ebenfalls als unvollstaendig     
005940* erkannt, siehe R9 - Bereich "bis heute")                        
005950******************************************************************
005960 E130-FILL-TRAILING-DATES SECTION.                                
005970 E130-00.                                                         
005980     MOVE W-CUR-DATE (1:4)  TO W-YY                               
005990     MOVE W-CUR-DATE (6:2)  TO W-MM                               
006000     MOVE W-CUR-DATE (9:2)  TO W-DD                               
006010     PERFORM G100-NEXT-DAY THRU G100-EXIT                         
006020                                                                  
006030     MOVE ZERO   TO C5-OBSCNT                                     
006040     MOVE SPACES TO W-CUR-MIN-STAMP W-CUR-MAX-STAMP               
006050     PERFORM E120-MISSDAY-TEST THRU E120-EXIT                     
006060                                                                  
006070     ADD 1 TO C4-DAYSPAN                                          
006080     .                                                            
006090 E130-EXIT.                                                       
006100     EXIT.                                                        
006110                                                                  
006120******************************************************************
006130* Schritt 3 (F100): je Eintrag der Fehltage-Tabelle die Tages-    
006140* datei(en) einlesen und per Replace-by-Key in WEAMAST uebernehmen
006150******************************************************************
006160 F100-PERDAY-MERGE SECTION.                                       
006170 F100-00.                                                         
006180     MOVE 1 TO C4-I1                                              
006190     PERFORM F105-ONE-MISSDATE THRU F105-EXIT                     
006200         VARYING C4-I1 FROM 1 BY 1                                
006210         UNTIL C4-I1 > C5-MD-CNT                                  
006220     .                                                            
006230 F100-EXIT.                                                       
006240     EXIT.                                                        
006250                                                                  
006260 F105-ONE-MISSDATE SECTION.                                       
006270 F105-00.                                                         
006280     MOVE MD-SELECTED-DATE (C4-I1) TO W-CUR-DATE                  
006290                                                                  
006300     PERFORM F110-NEEDS-PRIOR-DAY THRU F110-EXIT                  
006310     IF  NEED-PRIOR-DAY                                           
006320         MOVE W-CUR-DATE (1:4)  TO W-YY                           
006330         MOVE W-CUR-DATE (6:2)  TO W-MM                           
006340         MOVE W-CUR-DATE (9:2)  TO W-DD                           
006350         PERFORM G200-PREV-DAY THRU G200-EXIT                     
006360                                                                  
006370         PERFORM F120-MERGE-ONE-DAY THRU F120-EXIT                
006380     END-IF                                                       
006390                                                                  
006400     MOVE MD-SELECTED-DATE (C4-I1) TO W-CUR-DATE                  
006410     PERFORM F120-MERGE-ONE-DAY THRU F120-EXIT                    
006420     .                                                            
006430 F105-EXIT.                                                       
006440     EXIT.                                                        
006450                                                                  
006460******************************************************************
006470* R10 - Vortagesmitnahme: wenn der Tag ganz ohne Meldung ist, oder
006480* die erste Meldung des Tages nicht um Mitternacht beginnt, wird  
006490* zusaetzlich die Tagesdatei des Vortags verarb. (Spaetmeldungen  
006500* koennen dort noch auftauchen)                                   
006510******************************************************************
006520 F110-NEEDS-PRIOR-DAY SECTION.                                    
006530 F110-00.                                                         
006540     MOVE ZERO TO PRIOR-DAY-SW                                    
006550     IF  MD-OBS-COUNT (C4-I1) = ZERO                              
006560     OR  MD-MIN-STAMP (C4-I1) = SPACES                            
006570     OR  MD-MIN-STAMP (C4-I1) (12:8) > K-DAYSTART                 
006580         SET NEED-PRIOR-DAY TO TRUE                               
006590     END-IF                                                       
006600     .                                                            
006610 F110-EXIT.                                                       
006620     EXIT.                                                        
006630                                                                  
006640******************************************************************
006650* Eine Tagesdatei einlesen und verarbeiten: Kopfzeile ueberlesen, 
006660* "keine Daten"-Hinweis erkennen, je Datensatz Filter (R11) und   
006670* Replace-by-Key (R8) auf WEAMAST, Quelle "wunderg"               
006680******************************************************************
006690 F120-MERGE-ONE-DAY SECTION.                                      
006700 F120-00.                                                         
006710     MOVE ZERO TO C7-INS-CNT                                      
006720     MOVE ZERO TO DAYFILE-SKIP-SW                                 
006730                                                                  
006740     MOVE W-CUR-DATE (1:4)  TO W-YY                               
006750     MOVE W-CUR-DATE (6:2)  TO W-MM                               
006760     MOVE W-CUR-DATE (9:2)  TO W-DD                               
006770     DIVIDE W-YY BY 100 GIVING C4-QUOT REMAINDER W-YY2            
006780                                                                  
006790     MOVE W-YY2 TO D-NUM2                                         
006800     MOVE W-MM  TO D-NUM2B                                        
006810     MOVE W-DD  TO D-NUM2C                                        
006820     STRING K-DAYFILE-STEM DELIMITED BY SPACE                     
006830            "D"            DELIMITED BY SIZE                      
006840            D-NUM2         DELIMITED BY SIZE                      
006850            D-NUM2B        DELIMITED BY SIZE                      
006860            D-NUM2C        DELIMITED BY SIZE                      
006870       INTO ASS-FNAME                                             
006880                                                                  
006890     ENTER "COBOLASSIGN" USING  DAYOBSF                           
006900                                ASS-FNAME                         
006910                         GIVING ASS-FSTATUS                       
006920     IF  ASS-FSTATUS NOT = ZERO                                   
006930         DISPLAY K-MODUL " - Tagesdatei " W-CUR-DATE " fehlt"     
006940         GO TO F120-EXIT                                          
006950     END-IF                                                       
006960                                                                  
006970     OPEN INPUT DAYOBSF                                           
006980     IF  FILE2-NOK                                                
006990         DISPLAY K-MODUL " - Fehler OPEN Tagesdatei " W-CUR-DATE  
007000                 " " FILE-STATUS2                                 
007010         GO TO F120-EXIT                                          
007020     END-IF                                                       
007030                                                                  
007040*--- Kopfzeile lesen - zugleich Test auf "keine Daten verfuegbar" 
007050     READ DAYOBSF AT END SET FILE2-EOF TO TRUE END-READ           
007060     IF  NOT FILE2-EOF                                            
007070         MOVE ZERO TO C4-REM                                      
007080         INSPECT DAYOBS-RECORD TALLYING C4-REM                    
007090                 FOR ALL "No data available"                      
007100         IF  C4-REM > ZERO                                        
007110             SET DAYFILE-NODATA TO TRUE                           
007120         END-IF                                                   
007130     END-IF                                                       
007140                                                                  
007150     IF  DAYFILE-NODATA                                           
007160         DISPLAY K-MODUL " - Tagesdatei " W-CUR-DATE              
007170                 " ohne Daten, uebersprungen"                     
007180     ELSE                                                         
007190         READ DAYOBSF AT END SET FILE2-EOF TO TRUE END-READ       
007200         PERFORM F125-ONE-DAYOBS-ROW THRU F125-EXIT               
007210             UNTIL FILE2-EOF                                      
007220     END-IF                                                       
007230                                                                  
007240     CLOSE DAYOBSF                                                
007250                                                                  
007260     MOVE C7-INS-CNT TO D-NUM7                                    
007270     DISPLAY K-MODUL " Tagesdatei " W-CUR-DATE " uebernommen: "   
007280             D-NUM7 " Saetze"                                     
007290     .                                                            
007300 F120-EXIT.                                                       
007310     EXIT.                                                        
007320                                                                  
007330 F125-ONE-DAYOBS-ROW SECTION.                                     
007340 F125-00.                                                         
007350     UNSTRING DAYOBS-RECORD DELIMITED BY ","                      
007360         INTO WD-DATE-UTC WD-FULL-METAR                           
007370                                                                  
007380     PERFORM F130-KEEP-ROW-TEST THRU F130-EXIT                    
007390     IF  MSG-OK                                                   
007400         MOVE WD-DATE-UTC   TO WM-STAMP                           
007410         MOVE WD-FULL-METAR TO WM-METAR                           
007420         MOVE "wunderg "    TO WM-SOURCE                          
007430         PERFORM D120-STORE-MASTER-ROW THRU D120-EXIT             
007440         ADD 1 TO C7-INS-CNT                                      
007450     END-IF                                                       
007460                                                                  
007470     READ DAYOBSF AT END SET FILE2-EOF TO TRUE END-READ           
007480     .                                                            
007490 F125-EXIT.                                                       
007500     EXIT.                                                        
007510                                                                  
007520******************************************************************
007530* R11 - Report-Filter: nur Zeilen mit FULL-METAR beginnend "METAR"
007540* oder "SPECI" werden uebernommen, MSG-OK zeigt "behalten" an     
007550******************************************************************
007560 F130-KEEP-ROW-TEST SECTION.                                      
007570 F130-00.                                                         
007580     SET MSG-EOF TO TRUE                                          
007590     IF  WD-FULL-METAR (1:5) = "METAR"                            
007600     OR  WD-FULL-METAR (1:5) = "SPECI"                            
007610         SET MSG-OK TO TRUE                                       
007620     END-IF                                                       
007630     .                                                            
007640 F130-EXIT.                                                       
007650     EXIT.                                                        
007660                                                                  
007670******************************************************************
007680* G100 - Kalendertag um einen Tag vorruecken (W-YY/MM/DD COMP),   
007690* ueber Tage-im-Monat-Tabelle K-DIM und Schaltjahrtest (G110);    
007700* Ergebnis zurueck nach W-CUR-DATE (Text JJJJ-MM-TT)              
007710******************************************************************
007720 G100-NEXT-DAY SECTION.                                           
007730 G100-00.                                                         
007740     PERFORM G110-IS-LEAP THRU G110-EXIT                          
007750                                                                  
007760     MOVE K-DIM (W-MM) TO C4-QUOT                                 
007770     IF  W-MM = 2 AND W-IS-LEAP                                   
007780         MOVE 29 TO C4-QUOT                                       
007790     END-IF                                                       
007800                                                                  
007810     ADD 1 TO W-DD                                                
007820     IF  W-DD > C4-QUOT                                           
007830         MOVE 1 TO W-DD                                           
007840         ADD 1 TO W-MM                                            
007850     END-IF                                                       
007860                                                                  
007870     IF  W-MM > 12                                                
007880         MOVE 1 TO W-MM                                           
007890         ADD 1 TO W-YY                                            
007900     END-IF                                                       
007910                                                                  
007920     MOVE W-YY TO D-NUM4                                          
007930     MOVE W-MM TO D-NUM2                                          
007940     MOVE W-DD TO D-NUM2B                                         
007950     STRING D-NUM4  DELIMITED BY SIZE                             
007960            "-"     DELIMITED BY SIZE                             
007970            D-NUM2  DELIMITED BY SIZE                             
007980            "-"     DELIMITED BY SIZE                             
007990            D-NUM2B DELIMITED BY SIZE                             
008000       INTO W-CUR-DATE                                            
008010     .                                                            
008020 G100-EXIT.                                                       
008030     EXIT.                                                        
008040                                                                  
008050******************************************************************
008060* G110 - Schaltjahrtest (Gregorianisch): Jahr durch 4 teilbar, und
008070* nicht durch 100 teilbar, ausser es ist auch durch 400 teilbar   
008080******************************************************************
008090 G110-IS-LEAP SECTION.                                            
008100 G110-00.                                                         
008110     MOVE ZERO TO W-LEAP-SW                                       
008120     DIVIDE W-YY BY 4   GIVING C4-QUOT REMAINDER C4-REM           
008130     IF  C4-REM = ZERO                                            
008140         SET W-IS-LEAP TO TRUE                                    
008150         DIVIDE W-YY BY 100 GIVING C4-QUOT REMAINDER C4-REM       
008160         IF  C4-REM = ZERO                                        
008170             SET W-NOT-LEAP TO TRUE                               
008180             DIVIDE W-YY BY 400 GIVING C4-QUOT REMAINDER C4-REM   
008190             IF  C4-REM = ZERO                                    
008200                 SET W-IS-LEAP TO TRUE                            
008210             END-IF                                               
008220         END-IF                                                   
008230     END-IF                                                       
008240     .                                                            
008250 G110-EXIT.                                                       
008260     EXIT.                                                        
008270                                                                  
008280******************************************************************
008290* G120 - heutiges Datum ueber TAL-Routine "TIME" ermitteln, Ablage
008300* in W-TODAY-DATE (Text JJJJ-MM-TT) fuer die R9-Obergrenze        
008310******************************************************************
008320 G120-TODAY SECTION.                                              
008330 G120-00.                                                         
008340     ENTER TAL "TIME" USING TAL-TIME                              
008350     MOVE CORR TAL-TIME TO TAL-TIME-D                             
008360                                                                  
008370     MOVE TAL-JHJJ-D TO D-NUM4                                    
008380     MOVE TAL-MM-D   TO D-NUM2                                    
008390     MOVE TAL-TT-D   TO D-NUM2B                                   
008400     STRING D-NUM4  DELIMITED BY SIZE                             
008410            "-"     DELIMITED BY SIZE                             
008420            D-NUM2  DELIMITED BY SIZE                             
008430            "-"     DELIMITED BY SIZE                             
008440            D-NUM2B DELIMITED BY SIZE                             
008450       INTO W-TODAY-DATE                                          
008460     .                                                            
008470 G120-EXIT.                                                       
008480     EXIT.                                                        
008490                                                                  
008500******************************************************************
008510* G200 - Kalendertag einen Tag zurueckrechnen (fuer R10, Vortag); 
008520* nutzt dieselbe Monatslaengen-/Schaltjahrlogik wie G100, nur     
008530* rueckwaerts; Ergebnis in W-CUR-DATE (ueberschreibt den Testtag  
008540* fuer die Dauer des Vortags-Merge in F105)                       
008550******************************************************************
008560 G200-PREV-DAY SECTION.                                           
008570 G200-00.                                                         
008580     SUBTRACT 1 FROM W-DD                                         
008590     IF  W-DD < 1                                                 
008600         SUBTRACT 1 FROM W-MM                                     
008610         IF  W-MM < 1                                             
008620             MOVE 12 TO W-MM                                      
008630             SUBTRACT 1 FROM W-YY                                 
008640         END-IF                                                   
008650         PERFORM G110-IS-LEAP THRU G110-EXIT                      
008660         IF  W-MM = 2 AND W-IS-LEAP                               
008670             MOVE 29 TO W-DD                                      
008680         ELSE                                                     
008690             MOVE K-DIM (W-MM) TO W-DD                            
008700         END-IF                                                   
008710     END-IF                                                       
008720                                                                  
008730     MOVE W-YY TO D-NUM4                                          
008740     MOVE W-MM TO D-NUM2                                          
008750     MOVE W-DD TO D-NUM2B                                         
008760     STRING D-NUM4  DELIMITED BY SIZE                             
008770            "-"     DELIMITED BY SIZE                             
008780            D-NUM2  DELIMITED BY SIZE                             
008790            "-"     DELIMITED BY SIZE                             
008800            D-NUM2B DELIMITED BY SIZE                             
008810       INTO W-CUR-DATE                                            
008820     .                                                            
008830 G200-EXIT.                                                       
008840     EXIT.                                                        
008850                                                                  
