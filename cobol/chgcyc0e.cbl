?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100                                                                  
000110 IDENTIFICATION DIVISION.                                         
000120                                                                  
000130 PROGRAM-ID. CHGCYC0O.                                            
000140 AUTHOR. H. BRANDSTETTER.                                         
000150 INSTALLATION. WEBIKE FELDVERSUCH - BATCHBETRIEB.                 
000160 DATE-WRITTEN. 1986-04-14.                                        
000170 DATE-COMPILED.                                                   
000180 SECURITY. NICHT OEFFENTLICH.                                     
000190                                                                  
000200***************************************************************** 
000210* Letzte Aenderung :: 1999-11-03                                  
000220* Letzte Version   :: C.03.01                                     
000230* Kurzbeschreibung :: Ladezyklen-Erkennung Akku WEBIKE-Flotte     
000240*                                                                 
000250* Aenderungen (Version und Datum in Variable K-MODUL pruefen)     
000260*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! 
000270*----------------------------------------------------------------*
000280* Vers. | Datum    | von | Kommentar                             *
000290*-------|----------|-----|---------------------------------------*
000300* A.00.00|1986-04-14| HB  | Neuerstellung - Schwellwertverfahren  HB860414
000310*        |          |     | (Strompass) fuer Ladezyklen           HB860414
000320* A.01.00|1988-09-22| HB  | Mittelwertbildung I-LADE umgestellt   HB880922
000330*        |          |     | auf rekursive Halbierung je Muster    HB880922
000340* B.00.00|1991-02-11| rkl | SoC-Steigungsverfahren (2. Pass)      RKL91021
000350*        |          |     | eingebaut, Mergelogik Zyklenlisten    RKL91021
000360* B.01.00|1994-07-06| rkl | Mergefenster auf 30 Min. korrigiert   RKL94070
000370* B.01.01|1996-05-30| dm  | Abbruchbedingung Mindestdauer SoC-Pas DM960530
000380*        |          |     | war < statt > spezifiziert - behoben  DM960530
000390* C.00.00|1998-09-14| dm  | JAHR-2000-UMSTELLUNG: Datumsfelder    Y2K98091
000400*        |          |     | JJJJMMTT 4-stellig prob. gegengepruef Y2K98091
000410* C.01.00|1999-01-19| dm  | Jahrtausendwechsel-Test abgeschlossen Y2K99011
000420*        |          |     | Zyklenlauf 1999/2000 simuliert - I.O. Y2K99011
000430* C.02.00|1999-06-08| koe | Glaettung SOC (ALPHA=0.95) ausgelager KOE99060
000440*        |          |     | in eigenen Absatz D200, siehe unten   KOE99060
000450* C.03.00|1999-09-27| koe | Entladestrom-Umrechnung (D300) ergaen KOE99092
000460* C.03.01|1999-11-03| koe | Reihenfolge Mergetest bei abs. Zyklen KOE99110
000470*        |          |     | korrigiert (Anhaengen an Discard-List KOE99110
000480*----------------------------------------------------------------*
000490*                                                                 
000500* Programmbeschreibung                                            
000510* --------------------                                            
000520* Liest je Fahrzeug (IMEI) die zeitlich aufsteigend sortierte     
000530* Messwertdatei (Ladestrom, Entladestrom, Batteriespannung,       
000540* rohe Ladezustandsmessung SOC) eines Nachtlaufs der              
000550* WEBIKE-Feldversuchsflotte.                                      
000560*                                                                 
000570* Schritt 1  - Glaetten SOC (D200, Formel siehe dort)             
000580* Schritt 2  - 1. Durchlauf: Ladezyklen ueber Stromschwelle       
000590*              50 (E100), getrennte Listen Uebernahme/Verwurf     
000600* Schritt 3  - 2. Durchlauf: Ladezyklen ueber SOC-Steigung        
000610*              (E200), getrennte Listen Uebernahme/Verwurf        
000620* Schritt 4  - Mergen der zwei Uebernahme-Listen (E400) zu        
000630*              einer chronologischen, ueberlappungsfreien Liste   
000640* Schritt 5  - Schreiben aller Zyklen (gemergt + beide Verwurf-   
000650*              listen) auf die Zyklendatei (F100)                 
000660*                                                                 
000670* Produktionslauf verarbeitet zur Zeit ein einzelnes Fahrzeug     
000680* (IMEI 7710, siehe K-DEVICE-ID).                                 
000690*                                                                 
000700******************************************************************
000710                                                                  
000720 ENVIRONMENT DIVISION.                                            
000730 CONFIGURATION SECTION.                                           
000740 SPECIAL-NAMES.                                                   
000750     SWITCH-15 IS ANZEIGE-VERSION                                 
000760         ON STATUS IS SHOW-VERSION                                
000770     CLASS ALPHNUM IS "0123456789"                                
000780                      "abcdefghijklmnopqrstuvwxyz"                
000790                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                
000800                      " .,;-_!/=*+".                              
000810                                                                  
000820 INPUT-OUTPUT SECTION.                                            
000830 FILE-CONTROL.                                                    
000840     SELECT SAMPLEF      ASSIGN TO #DYNAMIC                       
000850                          FILE STATUS IS FILE-STATUS.             
000860     SELECT CYCLEF       ASSIGN TO #DYNAMIC                       
000870                          FILE STATUS IS FILE-STATUS2.            
000880                                                                  
000890 DATA DIVISION.                                                   
000900 FILE SECTION.                                                    
000910*----------------------------------------------------------------*
000920* Messwertdatei: ein Satz je Messung, aufsteigend nach ZEITSTEMPEL
000930*----------------------------------------------------------------*
000940 FD  SAMPLEF                                                      
000950     RECORD CONTAINS 48 CHARACTERS.                               
000960 01  SAMPLE-RECORD.                                               
000970     05      SR-IMEI             PIC X(04).                       
000980     05      SR-STAMP            PIC X(19).                       
000990     05      SR-CHG-CURR         PIC S9(05).                      
001000     05      SR-DIS-CURR         PIC S9(05).                      
001010     05      SR-BATT-VOLT        PIC S9(03)V9(02).                
001020     05      SR-SOC-RAW          PIC S9(01)V9(06).                
001025     05      FILLER              PIC X(03).                       
001030                                                                  
001040*----------------------------------------------------------------*
001050* Zyklendatei: ein Satz je erkanntem Zyklus (alle Typen A/B/S/T/M)
001060*----------------------------------------------------------------*
001070 FD  CYCLEF                                                       
001080     RECORD CONTAINS 66 CHARACTERS.                               
001090 01  CYCLE-RECORD.                                                
001100     05      CY-IMEI             PIC X(04).                       
001120     05      CY-START-TIME       PIC X(19).                       
001140     05      CY-END-TIME         PIC X(19).                       
001160     05      CY-SAMPLE-COUNT     PIC 9(07).                       
001180     05      CY-AVG-THRESH-VAL   PIC S9(07)V9(06).                
001200     05      CY-CYCLE-TYPE       PIC X(01).                       
001210         88  CY-TYPE-A                       VALUE "A".           
001220         88  CY-TYPE-B                       VALUE "B".           
001230         88  CY-TYPE-S                       VALUE "S".           
001240         88  CY-TYPE-T                       VALUE "T".           
001250         88  CY-TYPE-M                       VALUE "M".           
001260     05      FILLER              PIC X(03).                       
001270                                                                  
001280 WORKING-STORAGE SECTION.                                         
001290*----------------------------------------------------------------*
001300* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   
001310*----------------------------------------------------------------*
001320 01          COMP-FELDER.                                         
001330     05      C4-ANZ              PIC S9(04) COMP.                 
001340     05      C4-COUNT            PIC S9(04) COMP.                 
001350     05      C4-I1               PIC S9(04) COMP.                 
001360     05      C4-I2               PIC S9(04) COMP.                 
001370     05      C4-PTR              PIC S9(04) COMP.                 
001380                                                                  
001390     05      C4-X.                                                
001400      10                         PIC X VALUE LOW-VALUE.           
001410      10     C4-X2               PIC X.                           
001420     05      C4-NUM REDEFINES C4-X                                
001430                                 PIC S9(04) COMP.                 
001440                                                                  
001450     05      C7-GAP-SECS         PIC S9(07) COMP.                 
001460     05      C7-DUR1-SECS        PIC S9(07) COMP.                 
001470     05      C7-DUR2-SECS        PIC S9(07) COMP.                 
001480     05      C9-JDN1             PIC S9(09) COMP.                 
001490     05      C9-JDN2             PIC S9(09) COMP.                 
001500     05      C9-A                PIC S9(09) COMP.                 
001510     05      C9-YY4800           PIC S9(09) COMP.                 
001520     05      C9-MM               PIC S9(09) COMP.                 
001530     05      C18-SECS1           PIC S9(18) COMP.                 
001540     05      C18-SECS2           PIC S9(18) COMP.                 
001550     05      FILLER              PIC X(02).                       
001560                                                                  
001570*----------------------------------------------------------------*
001580* Display-Felder: Praefix D                                       
001590*----------------------------------------------------------------*
001600 01          DISPLAY-FELDER.                                      
001610     05      D-NUM1              PIC  9.                          
001620     05      D-NUM2              PIC  9(02).                      
001630     05      D-NUM3              PIC  9(03).                      
001640     05      D-NUM4              PIC -9(04).                      
001645     05      D-NUM5              PIC  9(05).                      
001650     05      D-NUM6              PIC  9(06).                      
001655     05      D-NUM8              PIC  9(05).                      
001660     05      D-NUM9              PIC  9(09).                      
001670     05      D-METRIC            PIC -9(07).9(06).                
001680     05      FILLER              PIC X(02).                       
001690                                                                  
001700*----------------------------------------------------------------*
001710* Felder mit konstantem Inhalt: Praefix K                         
001720*----------------------------------------------------------------*
001730 01          KONSTANTE-FELDER.                                    
001740     05      K-MODUL             PIC X(08)       VALUE "CHGCYC0O".
001750     05      K-DEVICE-ID         PIC X(04)          VALUE "7710". 
001760     05      K-DEVICE-NUM REDEFINES K-DEVICE-ID                   
001770                                 PIC 9(04).                       
001780     05      K-CURR-THRESH       PIC S9(03) COMP    VALUE 50.     
001790     05      K-CURR-MIN-SAMPLES  PIC S9(05) COMP    VALUE 100.    
001800     05      K-CURR-MIN-DUR-SEC  PIC S9(05) COMP    VALUE 600.    
001810     05      K-CURR-MIN-SOC-GAIN PIC SV9(06)       VALUE 0.050000.
001820     05      K-MAX-GAP-SEC       PIC S9(05) COMP    VALUE 600.    
001830     05      K-SOC-SLOPE-THRESH  PIC SV9(06)       VALUE 0.001000.
001840     05      K-SOC-MIN-SAMPLES   PIC S9(05) COMP    VALUE 100.    
001850     05      K-SOC-MIN-DUR-SEC   PIC S9(05) COMP    VALUE 1800.   
001860     05      K-SOC-MIN-GAIN      PIC SV9(06)       VALUE 0.050000.
001870     05      K-MERGE-WIN-SEC     PIC S9(05) COMP    VALUE 1800.   
001880     05      K-SOC-WINDOW        PIC S9(02) COMP    VALUE 10.     
001890     05      K-SOC-HALFWIN       PIC S9(02) COMP    VALUE 5.      
001900     05      K-ALPHA             PIC SV9(06)       VALUE 0.950000.
001910     05      K-DIS-OFFSET        PIC S9(05) COMP    VALUE 504.    
001920     05      K-DIS-SCALE         PIC SV9(03)        VALUE 0.033.  
001930     05      K-MAX-SAMPLES       PIC S9(07) COMP    VALUE 20000.  
001940     05      K-MAX-CYCLES        PIC S9(05) COMP    VALUE 2000.   
001950     05      FILLER              PIC X(04).                       
001960                                                                  
001970*----------------------------------------------------------------*
001980* Conditional-Felder                                              
001990*----------------------------------------------------------------*
002000 01          SCHALTER.                                            
002010     05      FILE-STATUS         PIC X(02).                       
002020          88 FILE-OK                         VALUE "00".          
002030          88 FILE-NOK                        VALUE "01" THRU "99".
002040     05      REC-STAT REDEFINES  FILE-STATUS.                     
002050        10   FILE-STATUS1        PIC X.                           
002060          88 FILE-EOF                        VALUE "1".           
002070          88 FILE-INVALID                    VALUE "2".           
002080          88 FILE-PERMERR                    VALUE "3".           
002090        10                       PIC X.                           
002100                                                                  
002110     05      FILE-STATUS2        PIC X(02).                       
002120          88 FILE2-OK                        VALUE "00".          
002130          88 FILE2-NOK                       VALUE "01" THRU "99".
002140                                                                  
002150     05      MSG-STATUS          PIC 9       VALUE ZERO.          
002160          88 MSG-OK                          VALUE ZERO.          
002170          88 MSG-EOF                         VALUE 1.             
002180                                                                  
002190     05      PRG-STATUS          PIC 9.                           
002200          88 PRG-OK                          VALUE ZERO.          
002210          88 PRG-ABBRUCH                     VALUE 2.             
002220                                                                  
002230     05      CUR-CYC-FLAG        PIC 9       VALUE ZERO.          
002240          88 CUR-IN-CYCLE                    VALUE 1.             
002250          88 CUR-NOT-IN-CYCLE                VALUE 0.             
002260                                                                  
002270     05      SOC-CYC-FLAG        PIC 9       VALUE ZERO.          
002280          88 SOC-IN-CYCLE                    VALUE 1.             
002290          88 SOC-NOT-IN-CYCLE                VALUE 0.             
002300                                                                  
002310     05      MT-CAN-MERGE-SW     PIC 9       VALUE ZERO.          
002320          88 MT-CAN-MERGE                    VALUE 1.             
002330          88 MT-CANNOT-MERGE                 VALUE 0.             
002340     05      FILLER              PIC X(02).                       
002350                                                                  
002360*----------------------------------------------------------------*
002370* weitere Arbeitsfelder                                           
002380*----------------------------------------------------------------*
002390 01          WORK-FELDER.                                         
002400     05      W-DUMMY             PIC X(02).                       
002410     05      W-YY                PIC S9(04) COMP.                 
002420     05      W-MM                PIC S9(02) COMP.                 
002430     05      W-DD                PIC S9(02) COMP.                 
002440     05      W-HH                PIC S9(02) COMP.                 
002450     05      W-MI                PIC S9(02) COMP.                 
002460     05      W-SS                PIC S9(02) COMP.                 
002470     05      W-SUM5A             PIC S9(03)V9(06).                
002480     05      W-SUM5B             PIC S9(03)V9(06).                
002490     05      W-SOC-DIFF          PIC S9(03)V9(06).                
002500     05      W-CUR-AVG           PIC S9(07)V9(06).                
002510     05      W-CUR-START-IX      PIC S9(07) COMP.                 
002520     05      W-CUR-COUNT         PIC S9(07) COMP.                 
002530     05      W-SOC-START-IX      PIC S9(07) COMP.                 
002540     05      W-SOC-COUNT         PIC S9(07) COMP.                 
002550     05      W-SOC-END-IX        PIC S9(07) COMP.                 
002560     05      W-MERGED-TOT        PIC S9(07) COMP.                 
002570     05      W-FIRST-END-IX      PIC S9(07) COMP.                 
002580     05      W-MT-PS             PIC X(19).                       
002590     05      W-MT-PE             PIC X(19).                       
002600     05      W-MT-NS             PIC X(19).                       
002610     05      W-MT-NE             PIC X(19).                       
002620     05      FILLER              PIC X(04).                       
002630                                                                  
002640*----------------------------------------------------------------*
002650* Hilfsfelder fuer Mergetest (R6 - can_merge)                     
002660*----------------------------------------------------------------*
002670 01          MERGE-TEST-FELDER.                                   
002680     05      MT-PREV-START       PIC X(19).                       
002690     05      MT-PREV-END         PIC X(19).                       
002700     05      MT-NEW-START        PIC X(19).                       
002710     05      MT-NEW-END          PIC X(19).                       
002720     05      MT-WINDOW-SEC       PIC S9(05) COMP.                 
002730     05      FILLER              PIC X(02).                       
002740                                                                  
002750*----------------------------------------------------------------*
002760* Messwerttabelle: alle Messungen eines Fahrzeugs im Speicher,    
002770* aufsteigend nach Zeitstempel (Voraussetzung fuer beide Passes)  
002780*----------------------------------------------------------------*
002790 01          SAMPLE-TAB.                                          
002800     05      SM-ENTRY OCCURS 20000 TIMES.                         
002810        10   SM-STAMP            PIC X(19).                       
002820        10   SM-STAMP-PARTS REDEFINES SM-STAMP.                   
002830             15  SM-ST-YEAR      PIC X(04).                       
002840             15  FILLER          PIC X.                           
002850             15  SM-ST-MONTH     PIC X(02).                       
002860             15  FILLER          PIC X.                           
002870             15  SM-ST-DAY       PIC X(02).                       
002880             15  FILLER          PIC X.                           
002890             15  SM-ST-HOUR      PIC X(02).                       
002900             15  FILLER          PIC X.                           
002910             15  SM-ST-MIN       PIC X(02).                       
002920             15  FILLER          PIC X.                           
002930             15  SM-ST-SEC       PIC X(02).                       
002940        10   SM-CHG-CURR         PIC S9(05).                      
002950        10   SM-DIS-CURR         PIC S9(05).                      
002960        10   SM-BATT-VOLT        PIC S9(03)V9(02).                
002970        10   SM-SOC-SMOOTH       PIC S9(01)V9(06).                
002980        10   SM-DIS-AMPS         PIC S9(03)V9(03).                
002990 77          SAMPLE-CNT          PIC S9(07) COMP VALUE ZERO.      
003000                                                                  
003010*----------------------------------------------------------------*
003020* Zyklenlisten - Strompass (R3): Uebernahme (A) / Verwurf (B)     
003030*----------------------------------------------------------------*
003040 01          CURR-ACC-TAB.                                        
003050     05      CA-ENTRY OCCURS 2000 TIMES.                          
003060        10   CA-START-IX         PIC S9(07) COMP.                 
003070        10   CA-END-IX           PIC S9(07) COMP.                 
003080        10   CA-COUNT            PIC S9(07) COMP.                 
003090        10   CA-METRIC           PIC S9(07)V9(06).                
003100        10   CA-TYPE             PIC X(01).                       
003105        10   FILLER              PIC X(01).                       
003110 77          CURR-ACC-CNT        PIC S9(05) COMP VALUE ZERO.      
003120                                                                  
003130 01          CURR-DIS-TAB.                                        
003140     05      CB-ENTRY OCCURS 2000 TIMES.                          
003150        10   CB-START-IX         PIC S9(07) COMP.                 
003160        10   CB-END-IX           PIC S9(07) COMP.                 
003170        10   CB-COUNT            PIC S9(07) COMP.                 
003180        10   CB-METRIC           PIC S9(07)V9(06).                
003190        10   CB-TYPE             PIC X(01).                       
003195        10   FILLER              PIC X(01).                       
003200 77          CURR-DIS-CNT        PIC S9(05) COMP VALUE ZERO.      
003210                                                                  
003220*----------------------------------------------------------------*
003230* Zyklenlisten - SoC-Pass (R4/R5): Uebernahme (S) / Verwurf (T)   
003240*----------------------------------------------------------------*
003250 01          SOC-ACC-TAB.                                         
003260     05      SA-ENTRY OCCURS 2000 TIMES.                          
003270        10   SA-START-IX         PIC S9(07) COMP.                 
003280        10   SA-END-IX           PIC S9(07) COMP.                 
003290        10   SA-COUNT            PIC S9(07) COMP.                 
003300        10   SA-METRIC           PIC S9(07)V9(06).                
003310        10   SA-TYPE             PIC X(01).                       
003315        10   FILLER              PIC X(01).                       
003320 77          SOC-ACC-CNT         PIC S9(05) COMP VALUE ZERO.      
003330                                                                  
003340 01          SOC-DIS-TAB.                                         
003350     05      SD-ENTRY OCCURS 2000 TIMES.                          
003360        10   SD-START-IX         PIC S9(07) COMP.                 
003370        10   SD-END-IX           PIC S9(07) COMP.                 
003380        10   SD-COUNT            PIC S9(07) COMP.                 
003390        10   SD-METRIC           PIC S9(07)V9(06).                
003400        10   SD-TYPE             PIC X(01).                       
003405        10   FILLER              PIC X(01).                       
003410 77          SOC-DIS-CNT         PIC S9(05) COMP VALUE ZERO.      
003420                                                                  
003430*----------------------------------------------------------------*
003440* Ergebnisliste Zweilisten-Merge (R7) der zwei Uebernahmelisten   
003450*----------------------------------------------------------------*
003460 01          MERGED-TAB.                                          
003470     05      MG-ENTRY OCCURS 4000 TIMES.                          
003480        10   MG-START-IX         PIC S9(07) COMP.                 
003490        10   MG-END-IX           PIC S9(07) COMP.                 
003500        10   MG-COUNT            PIC S9(07) COMP.                 
003510        10   MG-METRIC           PIC S9(07)V9(06).                
003520        10   MG-TYPE             PIC X(01).                       
003525        10   FILLER              PIC X(01).                       
003530 77          MERGED-CNT          PIC S9(05) COMP VALUE ZERO.      
003540                                                                  
003550 PROCEDURE DIVISION.                                              
003560******************************************************************
003570* Steuerungs-Section                                              
003580******************************************************************
003590 A100-STEUERUNG SECTION.                                          
003600 A100-00.                                                         
003610     IF  SHOW-VERSION                                             
003620         DISPLAY K-MODUL " Ladezyklenlauf WEBIKE"                 
003630         STOP RUN                                                 
003640     END-IF                                                       
003650                                                                  
003660     PERFORM B000-VORLAUF                                         
003670     IF  PRG-ABBRUCH                                              
003680         STOP RUN                                                 
003690     END-IF                                                       
003700                                                                  
003710     PERFORM B100-VERARBEITUNG                                    
003720                                                                  
003730     PERFORM B090-ENDE                                            
003740     STOP RUN                                                     
003750     .                                                            
003760 A100-99.                                                         
003770     EXIT.                                                        
003780                                                                  
003790******************************************************************
003800* Vorlauf - Dateien oeffnen, Tabellen initialisieren              
003810******************************************************************
003820 B000-VORLAUF SECTION.                                            
003830 B000-00.                                                         
003840     PERFORM C000-INIT                                            
003850                                                                  
003860     OPEN INPUT  SAMPLEF                                          
003870     IF  FILE-NOK                                                 
003880         DISPLAY K-MODUL " - Fehler OPEN SAMPLEF " FILE-STATUS    
003890         SET PRG-ABBRUCH TO TRUE                                  
003900         EXIT SECTION                                             
003910     END-IF                                                       
003920                                                                  
003930     OPEN EXTEND CYCLEF                                           
003940     IF  FILE2-NOK                                                
003950         DISPLAY K-MODUL " - Fehler OPEN CYCLEF " FILE-STATUS2    
003960         SET PRG-ABBRUCH TO TRUE                                  
003970     END-IF                                                       
003980     .                                                            
003990 B000-99.                                                         
004000     EXIT.                                                        
004010                                                                  
004020******************************************************************
004030* Initialisierung Felder/Tabellen                                 
004040******************************************************************
004050 C000-INIT SECTION.                                               
004060 C000-00.                                                         
004070     INITIALIZE SCHALTER                                          
004080     MOVE ZERO TO SAMPLE-CNT  CURR-ACC-CNT  CURR-DIS-CNT          
004090                  SOC-ACC-CNT SOC-DIS-CNT   MERGED-CNT            
004100     .                                                            
004110 C000-99.                                                         
004120     EXIT.                                                        
004130                                                                  
004140******************************************************************
004150* Hauptverarbeitung: Laden, Erkennungspasses, Merge, Schreiben    
004160******************************************************************
004170 B100-VERARBEITUNG SECTION.                                       
004180 B100-00.                                                         
004190*--- Schritt 1: Messwerte laden, SOC glaetten (R1), Entladestrom  
004200*---           umrechnen (R2) - nur Saetze mit Ladestrom <> 0     
004210     PERFORM D100-LOAD-SAMPLES THRU D100-EXIT                     
004215     MOVE SAMPLE-CNT TO D-NUM9                                    
004220     DISPLAY K-MODUL " " K-DEVICE-ID " Messwerte gelesen: " D-NUM9
004230                                                                  
004260*--- Schritt 2: 1. Durchlauf - Strompass (R3)                     
004270     PERFORM E100-PASS-CURRENT THRU E100-EXIT                     
004280                                                                  
004290*--- Schritt 3: 2. Durchlauf - SoC-Pass (R4/R5)                   
004300     PERFORM E200-PASS-SOC THRU E200-EXIT                         
004310                                                                  
004320     MOVE CURR-ACC-CNT TO D-NUM4                                  
004330     MOVE SOC-ACC-CNT  TO D-NUM6                                  
004340     DISPLAY K-MODUL " Strompass uebernommen: " D-NUM4            
004350             " SoC-Pass uebernommen: " D-NUM6                     
004360                                                                  
004370*--- Schritt 4: Zweilisten-Merge der Uebernahmelisten (R7)        
004380     PERFORM E400-MERGE-CYCLES THRU E400-EXIT                     
004390                                                                  
004400     COMPUTE D-NUM5 = CURR-ACC-CNT + SOC-ACC-CNT                  
004405     MOVE MERGED-CNT TO D-NUM8                                    
004410     DISPLAY K-MODUL " gemerged " D-NUM4 " + " D-NUM6             
004415             " = " D-NUM5 " Zyklen zu " D-NUM8                    
004420             " nicht ueberlappenden Zyklen"                       
004430                                                                  
004440*--- Schritt 5: Schreiben Zyklendatei (gemerged + beide Verwurf)  
004450     PERFORM F100-WRITE-CYCLES THRU F100-EXIT                     
004460     .                                                            
004470 B100-99.                                                         
004480     EXIT.                                                        
004490                                                                  
004500******************************************************************
004510* Nachlauf - Dateien schliessen                                   
004520******************************************************************
004530 B090-ENDE SECTION.                                               
004540 B090-00.                                                         
004550     CLOSE SAMPLEF                                                
004560     CLOSE CYCLEF                                                 
004570     .                                                            
004580 B090-99.                                                         
004590     EXIT.                                                        
004600                                                                  
004610******************************************************************
004620* Schritt 1 (D100): Messwertdatei lesen, filtern, glaetten (R1),  
004630*                   Entladestrom umrechnen (R2)                   
004640******************************************************************
004650 D100-LOAD-SAMPLES SECTION.                                       
004660 D100-00.                                                         
004670     READ SAMPLEF AT END SET FILE-EOF TO TRUE END-READ            
004680                                                                  
004690     PERFORM D110-ONE-SAMPLE THRU D110-EXIT                       
004700         UNTIL FILE-EOF                                           
004710     .                                                            
004720 D100-EXIT.                                                       
004730     EXIT.                                                        
004740                                                                  
004750 D110-ONE-SAMPLE SECTION.                                         
004760 D110-00.                                                         
004770*--- Nur Saetze mit vorhandenem, von Null verschiedenem Ladestrom 
004780*--- werden behalten (Messreihe war sonst durchsetzt mit Leer-    
004790*--- werten aus Funkloechern der Telemetrie)                      
004800     IF  SR-CHG-CURR NOT = ZERO                                   
004810         ADD 1 TO SAMPLE-CNT                                      
004820         IF  SAMPLE-CNT > K-MAX-SAMPLES                           
004830             DISPLAY K-MODUL " - Messwerttabelle voll, Abbruch"   
004840             SET PRG-ABBRUCH TO TRUE                              
004850             SET FILE-EOF TO TRUE                                 
004860             GO TO D110-EXIT                                      
004870         END-IF                                                   
004880                                                                  
004890         MOVE SR-STAMP          TO SM-STAMP      (SAMPLE-CNT)     
004900         MOVE SR-CHG-CURR       TO SM-CHG-CURR   (SAMPLE-CNT)     
004910         MOVE SR-DIS-CURR       TO SM-DIS-CURR   (SAMPLE-CNT)     
004920         MOVE SR-BATT-VOLT      TO SM-BATT-VOLT  (SAMPLE-CNT)     
004930                                                                  
004940         PERFORM D200-SMOOTH-SOC THRU D200-EXIT                   
004950         PERFORM D300-CONV-DISCHARGE THRU D300-EXIT               
004960     END-IF                                                       
004970                                                                  
004980     READ SAMPLEF AT END SET FILE-EOF TO TRUE END-READ            
004990     .                                                            
005000 D110-EXIT.                                                       
005010     EXIT.                                                        
005020                                                                  
005030******************************************************************
005040* R1 - Exponentielle Glaettung SOC                                
005050*      smooth(n) = ALPHA * smooth(n-1) + (1-ALPHA) * roh(n)       
005060*      ALPHA = 0,95; fehlender Rohwert -> letzter geglaetteter    
005070*      Wert wird fortgeschrieben; erster Rohwert setzt die Reihe  
005080*      unveraendert; 6 Nachkommastellen, kaufm. gerundet.         
005090******************************************************************
005100 D200-SMOOTH-SOC SECTION.                                         
005110 D200-00.                                                         
005120     IF  SAMPLE-CNT = 1                                           
005130         MOVE SR-SOC-RAW TO SM-SOC-SMOOTH (SAMPLE-CNT)            
005140     ELSE                                                         
005150         IF  SR-SOC-RAW NOT NUMERIC                               
005160             MOVE SM-SOC-SMOOTH (SAMPLE-CNT - 1)                  
005170                             TO SM-SOC-SMOOTH (SAMPLE-CNT)        
005180         ELSE                                                     
005190             COMPUTE SM-SOC-SMOOTH (SAMPLE-CNT) ROUNDED =         
005200                     K-ALPHA * SM-SOC-SMOOTH (SAMPLE-CNT - 1)     
005210                   + (1 - K-ALPHA) * SR-SOC-RAW                   
005220         END-IF                                                   
005230     END-IF                                                       
005240     .                                                            
005250 D200-EXIT.                                                       
005260     EXIT.                                                        
005270                                                                  
005280******************************************************************
005290* R2 - Entladestrom-Umrechnung in Ampere                          
005300*      Ampere = (roh - 504) * 0,033 wenn roh vorhanden und <> 0,  
005310*      sonst 0; 3 Nachkommastellen, kaufm. gerundet. Wert wird    
005320*      je Messung mitgefuehrt (derzeit kein Abnehmer in diesem    
005330*      Lauf, analog BATTERY-VOLTAGE - siehe Feldbeschreibung).    
005340******************************************************************
005350 D300-CONV-DISCHARGE SECTION.                                     
005360 D300-00.                                                         
005370     IF  SR-DIS-CURR NOT = ZERO                                   
005380         COMPUTE SM-DIS-AMPS (SAMPLE-CNT) ROUNDED =               
005390                 (SR-DIS-CURR - K-DIS-OFFSET) * K-DIS-SCALE       
005400     ELSE                                                         
005410         MOVE ZERO TO SM-DIS-AMPS (SAMPLE-CNT)                    
005420     END-IF                                                       
005430     .                                                            
005440 D300-EXIT.                                                       
005450     EXIT.                                                        
005460                                                                  
005470******************************************************************
005480* Schritt 2 (E100) - R3: Strombasierte Zyklenerkennung, 1 Pass    
005490******************************************************************
005500 E100-PASS-CURRENT SECTION.                                       
005510 E100-00.                                                         
005520     SET CUR-NOT-IN-CYCLE TO TRUE                                 
005530     MOVE ZERO TO C4-I1                                           
005540                                                                  
005550     PERFORM E110-CURR-STEP THRU E110-EXIT                        
005560         VARYING C4-I1 FROM 1 BY 1                                
005570         UNTIL C4-I1 > SAMPLE-CNT                                 
005580     .                                                            
005590 E100-EXIT.                                                       
005600     EXIT.                                                        
005610                                                                  
005620 E110-CURR-STEP SECTION.                                          
005630 E110-00.                                                         
005640     IF  CUR-NOT-IN-CYCLE                                         
005650         IF  SM-CHG-CURR (C4-I1) > K-CURR-THRESH                  
005660             MOVE C4-I1          TO W-CUR-START-IX                
005670             MOVE 1               TO W-CUR-COUNT                  
005680             MOVE SM-CHG-CURR (C4-I1) TO W-CUR-AVG                
005690             SET CUR-IN-CYCLE TO TRUE                             
005700         END-IF                                                   
005710     ELSE                                                         
005720         IF  SM-CHG-CURR (C4-I1) < K-CURR-THRESH                  
005730             PERFORM E130-CURR-CLOSE THRU E130-EXIT               
005740         ELSE                                                     
005750             MOVE SM-STAMP (C4-I1 - 1) TO MT-PREV-END             
005760             MOVE SM-STAMP (C4-I1)     TO MT-NEW-START            
005770             PERFORM G100-CALC-GAP THRU G100-EXIT                 
005780             IF  C7-GAP-SECS > K-MAX-GAP-SEC                      
005790                 PERFORM E130-CURR-CLOSE THRU E130-EXIT           
005800                 IF  SM-CHG-CURR (C4-I1) > K-CURR-THRESH          
005810                     MOVE C4-I1 TO W-CUR-START-IX                 
005820                     MOVE 1      TO W-CUR-COUNT                   
005830                     MOVE SM-CHG-CURR (C4-I1) TO W-CUR-AVG        
005840                     SET CUR-IN-CYCLE TO TRUE                     
005850                 END-IF                                           
005860             ELSE                                                 
005870                 ADD 1 TO W-CUR-COUNT                             
005880                 COMPUTE W-CUR-AVG ROUNDED =                      
005890                         (W-CUR-AVG + SM-CHG-CURR (C4-I1)) / 2    
005900             END-IF                                               
005910         END-IF                                                   
005920     END-IF                                                       
005930     .                                                            
005940 E110-EXIT.                                                       
005950     EXIT.                                                        
005960                                                                  
005970******************************************************************
005980* Abschluss eines Strom-Zyklus: Ende = Vorgaenger-Satz; Pruefung  
005990* Dauer > 10 Min, Anzahl > 100, SOC-Zuwachs > 0,05 -> Uebernahme  
006000* (Typ A), sonst Verwurf (Typ B). Zustand wird zurueckgesetzt.    
006010******************************************************************
006020 E130-CURR-CLOSE SECTION.                                         
006030 E130-00.                                                         
006040*--- Dauer = Ende minus Start, ueber G100-CALC-GAP ermittelt      
006050     COMPUTE C4-I2 = C4-I1 - 1                                    
006060     MOVE SM-STAMP (W-CUR-START-IX) TO MT-PREV-END                
006070     MOVE SM-STAMP (C4-I2)          TO MT-NEW-START               
006080     PERFORM G100-CALC-GAP THRU G100-EXIT                         
006090     MOVE C7-GAP-SECS TO C7-DUR1-SECS                             
006100                                                                  
006110     IF  C7-DUR1-SECS        >  K-CURR-MIN-DUR-SEC                
006120     AND W-CUR-COUNT         >  K-CURR-MIN-SAMPLES                
006130     AND (SM-SOC-SMOOTH (C4-I2) - SM-SOC-SMOOTH (W-CUR-START-IX)) 
006140                              >  K-CURR-MIN-SOC-GAIN              
006150         ADD 1 TO CURR-ACC-CNT                                    
006160         MOVE W-CUR-START-IX  TO CA-START-IX (CURR-ACC-CNT)       
006170         MOVE C4-I2            TO CA-END-IX   (CURR-ACC-CNT)      
006180         MOVE W-CUR-COUNT      TO CA-COUNT    (CURR-ACC-CNT)      
006190         MOVE W-CUR-AVG        TO CA-METRIC   (CURR-ACC-CNT)      
006200         MOVE "A"               TO CA-TYPE     (CURR-ACC-CNT)     
006210     ELSE                                                         
006220         ADD 1 TO CURR-DIS-CNT                                    
006230         MOVE W-CUR-START-IX  TO CB-START-IX (CURR-DIS-CNT)       
006240         MOVE C4-I2            TO CB-END-IX   (CURR-DIS-CNT)      
006250         MOVE W-CUR-COUNT      TO CB-COUNT    (CURR-DIS-CNT)      
006260         MOVE W-CUR-AVG        TO CB-METRIC   (CURR-DIS-CNT)      
006270         MOVE "B"               TO CB-TYPE     (CURR-DIS-CNT)     
006280     END-IF                                                       
006290                                                                  
006300     SET CUR-NOT-IN-CYCLE TO TRUE                                 
006310     .                                                            
006320 E130-EXIT.                                                       
006330     EXIT.                                                        
006340                                                                  
006350******************************************************************
006360* Schritt 3 (E200) - R4/R5: SoC-basierte Zyklenerkennung          
006370******************************************************************
006380 E200-PASS-SOC SECTION.                                           
006390 E200-00.                                                         
006400     SET SOC-NOT-IN-CYCLE TO TRUE                                 
006410                                                                  
006420     PERFORM E210-SOC-STEP THRU E210-EXIT                         
006430         VARYING C4-I1 FROM 1 BY 1                                
006440         UNTIL C4-I1 > SAMPLE-CNT                                 
006450     .                                                            
006460 E200-EXIT.                                                       
006470     EXIT.                                                        
006480                                                                  
006490 E210-SOC-STEP SECTION.                                           
006500 E210-00.                                                         
006510*--- R4: SoC-Steigung ueber letzte 10 geglaettete Werte; davor 0  
006520     IF  C4-I1 < K-SOC-WINDOW                                     
006530         MOVE ZERO TO W-SOC-DIFF                                  
006540     ELSE                                                         
006550         MOVE ZERO TO W-SUM5A W-SUM5B                             
006560         PERFORM G200-SUM-LAST5 THRU G200-EXIT                    
006570             VARYING C4-PTR                                       
006580             FROM (C4-I1 - K-SOC-HALFWIN + 1) BY 1                
006590             UNTIL C4-PTR > C4-I1                                 
006600         PERFORM G210-SUM-FIRST5 THRU G210-EXIT                   
006610             VARYING C4-PTR                                       
006620             FROM (C4-I1 - K-SOC-WINDOW + 1) BY 1                 
006630             UNTIL C4-PTR > (C4-I1 - K-SOC-HALFWIN)               
006640         COMPUTE W-SOC-DIFF ROUNDED =                             
006650             (W-SUM5A / K-SOC-HALFWIN) - (W-SUM5B / K-SOC-HALFWIN)
006660     END-IF                                                       
006670                                                                  
006680*--- R5: Zustandsautomat SoC-Pass                                 
006690     IF  SOC-NOT-IN-CYCLE                                         
006700         IF  W-SOC-DIFF > K-SOC-SLOPE-THRESH                      
006710             MOVE C4-I1 TO W-SOC-START-IX                         
006720             MOVE 1      TO W-SOC-COUNT                           
006730             SET SOC-IN-CYCLE TO TRUE                             
006740         END-IF                                                   
006750     ELSE                                                         
006760         IF  W-SOC-DIFF < K-SOC-SLOPE-THRESH                      
006770             MOVE C4-I1 TO W-SOC-END-IX                           
006780             PERFORM E230-SOC-CLOSE THRU E230-EXIT                
006790         ELSE                                                     
006800             MOVE SM-STAMP (C4-I1 - 1) TO MT-PREV-END             
006810             MOVE SM-STAMP (C4-I1)     TO MT-NEW-START            
006820             PERFORM G100-CALC-GAP THRU G100-EXIT                 
006830             IF  C7-GAP-SECS > K-MAX-GAP-SEC                      
006840                 COMPUTE W-SOC-END-IX = C4-I1 - 1                 
006850                 PERFORM E230-SOC-CLOSE THRU E230-EXIT            
006860                 IF  W-SOC-DIFF > K-SOC-SLOPE-THRESH              
006870                     MOVE C4-I1 TO W-SOC-START-IX                 
006880                     MOVE 1      TO W-SOC-COUNT                   
006890                     SET SOC-IN-CYCLE TO TRUE                     
006900                 END-IF                                           
006910             ELSE                                                 
006920                 ADD 1 TO W-SOC-COUNT                             
006930             END-IF                                               
006940         END-IF                                                   
006950     END-IF                                                       
006960     .                                                            
006970 E210-EXIT.                                                       
006980     EXIT.                                                        
006990                                                                  
007000******************************************************************
007010* Abschluss eines SoC-Zyklus (R5 Schritt 3):                      
007020*   1. kann mit letztem uebernommenem Zyklus gemergt werden (R6)  
007030*      -> diesen verlaengern, kein erneuter Akzeptanztest         
007040*   2. sonst, kann mit letztem verworfenem Zyklus gemergt werden  
007050*      -> Start/Anzahl des Verwurfs uebernehmen, Verwurf loeschen,
007060*         danach Akzeptanztest unten anwenden                     
007070*   3. sonst Akzeptanztest: Dauer > 30 Min, Anzahl > 100,         
007080*      SOC-Zuwachs > 0,05 -> Uebernahme (S), sonst Verwurf (T)    
007090******************************************************************
007100 E230-SOC-CLOSE SECTION.                                          
007110 E230-00.                                                         
007120*--- Test 1: Merge mit letztem uebernommenem SoC-Zyklus           
007130     IF  SOC-ACC-CNT > ZERO                                       
007140       MOVE SM-STAMP (SA-START-IX (SOC-ACC-CNT)) TO MT-PREV-START 
007150       MOVE SM-STAMP (SA-END-IX   (SOC-ACC-CNT)) TO MT-PREV-END   
007160       MOVE SM-STAMP (W-SOC-START-IX)            TO MT-NEW-START  
007170       MOVE SM-STAMP (W-SOC-END-IX)              TO MT-NEW-END    
007180       MOVE K-MERGE-WIN-SEC                       TO MT-WINDOW-SEC
007190         PERFORM E300-CAN-MERGE THRU E300-EXIT                    
007200     ELSE                                                         
007210         SET MT-CANNOT-MERGE TO TRUE                              
007220     END-IF                                                       
007230                                                                  
007240     IF  MT-CAN-MERGE AND SOC-ACC-CNT > ZERO                      
007250         ADD W-SOC-COUNT TO SA-COUNT (SOC-ACC-CNT)                
007260         MOVE W-SOC-END-IX TO SA-END-IX (SOC-ACC-CNT)             
007270         COMPUTE SA-METRIC (SOC-ACC-CNT) ROUNDED =                
007280                 SM-SOC-SMOOTH (W-SOC-END-IX)                     
007290               - SM-SOC-SMOOTH (SA-START-IX (SOC-ACC-CNT))        
007300         SET SOC-NOT-IN-CYCLE TO TRUE                             
007310         GO TO E230-EXIT                                          
007320     END-IF                                                       
007330                                                                  
007340*--- Test 2: Merge mit letztem verworfenem SoC-Zyklus - aufnehmen 
007350     IF  SOC-DIS-CNT > ZERO                                       
007360       MOVE SM-STAMP (SD-START-IX (SOC-DIS-CNT)) TO MT-PREV-START 
007370       MOVE SM-STAMP (SD-END-IX   (SOC-DIS-CNT)) TO MT-PREV-END   
007380       MOVE SM-STAMP (W-SOC-START-IX)            TO MT-NEW-START  
007390       MOVE SM-STAMP (W-SOC-END-IX)              TO MT-NEW-END    
007400       MOVE K-MERGE-WIN-SEC                       TO MT-WINDOW-SEC
007410         PERFORM E300-CAN-MERGE THRU E300-EXIT                    
007420     ELSE                                                         
007430         SET MT-CANNOT-MERGE TO TRUE                              
007440     END-IF                                                       
007450                                                                  
007460     IF  MT-CAN-MERGE AND SOC-DIS-CNT > ZERO                      
007470         MOVE SD-START-IX (SOC-DIS-CNT) TO W-SOC-START-IX         
007480         ADD SD-COUNT (SOC-DIS-CNT)      TO W-SOC-COUNT           
007490         SUBTRACT 1 FROM SOC-DIS-CNT                              
007500     END-IF                                                       
007510                                                                  
007520*--- Test 3: Akzeptanztest (fuer Neuzugang oder aufgenomm. Zyklus)
007530*--- Dauer = Ende minus Start, ueber G100-CALC-GAP ermittelt      
007540     MOVE SM-STAMP (W-SOC-START-IX) TO MT-PREV-END                
007550     MOVE SM-STAMP (W-SOC-END-IX)   TO MT-NEW-START               
007560     PERFORM G100-CALC-GAP THRU G100-EXIT                         
007570     MOVE C7-GAP-SECS TO C7-DUR1-SECS                             
007580                                                                  
007590     IF  C7-DUR1-SECS      >  K-SOC-MIN-DUR-SEC                   
007600     AND W-SOC-COUNT       >  K-SOC-MIN-SAMPLES                   
007610     AND (SM-SOC-SMOOTH (W-SOC-END-IX)                            
007620          - SM-SOC-SMOOTH (W-SOC-START-IX)) > K-SOC-MIN-GAIN      
007630         ADD 1 TO SOC-ACC-CNT                                     
007640         MOVE W-SOC-START-IX TO SA-START-IX (SOC-ACC-CNT)         
007650         MOVE W-SOC-END-IX    TO SA-END-IX   (SOC-ACC-CNT)        
007660         MOVE W-SOC-COUNT     TO SA-COUNT    (SOC-ACC-CNT)        
007670         COMPUTE SA-METRIC (SOC-ACC-CNT) ROUNDED =                
007680                 SM-SOC-SMOOTH (W-SOC-END-IX)                     
007690               - SM-SOC-SMOOTH (W-SOC-START-IX)                   
007700         MOVE "S"              TO SA-TYPE    (SOC-ACC-CNT)        
007710     ELSE                                                         
007720         ADD 1 TO SOC-DIS-CNT                                     
007730         MOVE W-SOC-START-IX TO SD-START-IX (SOC-DIS-CNT)         
007740         MOVE W-SOC-END-IX    TO SD-END-IX   (SOC-DIS-CNT)        
007750         MOVE W-SOC-COUNT     TO SD-COUNT    (SOC-DIS-CNT)        
007760         COMPUTE SD-METRIC (SOC-DIS-CNT) ROUNDED =                
007770                 SM-SOC-SMOOTH (W-SOC-END-IX)                     
007780               - SM-SOC-SMOOTH (W-SOC-START-IX)                   
007790         MOVE "T"              TO SD-TYPE    (SOC-DIS-CNT)        
007800     END-IF                                                       
007810                                                                  
007820     SET SOC-NOT-IN-CYCLE TO TRUE                                 
007830     .                                                            
007840 E230-EXIT.                                                       
007850     EXIT.                                                        
007860                                                                  
007870******************************************************************
007880* R6 - can_merge: liegt der neue Zyklus (MT-NEW-.. ) so, dass er  
007890* mit dem vorhergehenden (MT-PREV-..) zu einem Zyklus verschmolzen
007900* werden darf? Ueberlappung -> immer ja. Sonst: Luecke (muss      
007910* positiv sein) darf das Mergefenster nicht ueberschreiten, darf  
007920* nicht laenger sein als die Dauer eines der beiden Zyklen.       
007930******************************************************************
007940 E300-CAN-MERGE SECTION.                                          
007950 E300-00.                                                         
007960     IF  MT-PREV-START = SPACES                                   
007970         SET MT-CANNOT-MERGE TO TRUE                              
007980         GO TO E300-EXIT                                          
007990     END-IF                                                       
008000                                                                  
008010*--- Parameter sichern - die Felder MT-PREV-.. / MT-NEW-.. werden 
008020*--- unten als Ein-/Ausgabe von G100-CALC-GAP wiederverwendet     
008030     MOVE MT-PREV-START TO W-MT-PS                                
008040     MOVE MT-PREV-END   TO W-MT-PE                                
008050     MOVE MT-NEW-START  TO W-MT-NS                                
008060     MOVE MT-NEW-END    TO W-MT-NE                                
008070                                                                  
008080     IF  W-MT-NS NOT > W-MT-PE                                    
008090         SET MT-CAN-MERGE TO TRUE                                 
008100         GO TO E300-EXIT                                          
008110     END-IF                                                       
008120                                                                  
008130*--- Luecke (Sekunden) zwischen Vorgaenger-Ende und neuem Start   
008140     MOVE W-MT-PE TO MT-PREV-END                                  
008150     MOVE W-MT-NS TO MT-NEW-START                                 
008160     PERFORM G100-CALC-GAP THRU G100-EXIT                         
008170     MOVE C7-GAP-SECS TO C7-DUR1-SECS                             
008180                                                                  
008190     IF  C7-DUR1-SECS > MT-WINDOW-SEC                             
008200         SET MT-CANNOT-MERGE TO TRUE                              
008210         GO TO E300-EXIT                                          
008220     END-IF                                                       
008230                                                                  
008240*--- Dauer Vorg.-Zyklus darf nicht kuerzer sein als die Luecke    
008250     MOVE W-MT-PS TO MT-PREV-END                                  
008260     MOVE W-MT-PE TO MT-NEW-START                                 
008270     PERFORM G100-CALC-GAP THRU G100-EXIT                         
008280     MOVE C7-GAP-SECS TO C7-DUR2-SECS                             
008290                                                                  
008300     IF  C7-DUR2-SECS < C7-DUR1-SECS                              
008310         SET MT-CANNOT-MERGE TO TRUE                              
008320         GO TO E300-EXIT                                          
008330     END-IF                                                       
008340                                                                  
008350*--- Dauer neuer Zyklus darf ebenfalls nicht kuerzer sein als sie 
008360     MOVE W-MT-NS TO MT-PREV-END                                  
008370     MOVE W-MT-NE TO MT-NEW-START                                 
008380     PERFORM G100-CALC-GAP THRU G100-EXIT                         
008390                                                                  
008400     IF  C7-GAP-SECS < C7-DUR1-SECS                               
008410         SET MT-CANNOT-MERGE TO TRUE                              
008420     ELSE                                                         
008430         SET MT-CAN-MERGE TO TRUE                                 
008440     END-IF                                                       
008450     .                                                            
008460 E300-EXIT.                                                       
008470     EXIT.                                                        
008480                                                                  
008490******************************************************************
008500* Schritt 4 (E400) - R7: Zweilisten-Merge der Uebernahmelisten    
008510* (Strompass-Liste CURR-ACC-TAB, SoC-Pass-Liste SOC-ACC-TAB) zu   
008520* MERGED-TAB. Je Schleifendurchlauf wird GENAU EIN Satz erzeugt.  
008530* Beachte: der Index der NICHT gewaehlten ("second") Liste wird   
008540* NICHT weitergeschaltet - ein Zyklus kann dadurch mehrfach in    
008550* Folgemerges auftauchen. Dieses Verhalten der Ursprungslogik     
008560* ist gewollt beizubehalten (siehe Fachvorgabe) und nicht zu      
008570* "reparieren".                                                   
008580******************************************************************
008590 E400-MERGE-CYCLES SECTION.                                       
008600 E400-00.                                                         
008610     MOVE 1 TO C4-I1                                              
008620     MOVE 1 TO C4-I2                                              
008630                                                                  
008640     PERFORM E410-MERGE-STEP THRU E410-EXIT                       
008650         UNTIL C4-I1 > CURR-ACC-CNT OR C4-I2 > SOC-ACC-CNT        
008660                                                                  
008670*--- Restbestand der jeweils anderen Liste unveraendert anhaengen 
008680     PERFORM E420-APPEND-CURR-REST THRU E420-EXIT                 
008690         VARYING C4-I1 FROM C4-I1 BY 1                            
008700         UNTIL C4-I1 > CURR-ACC-CNT                               
008710                                                                  
008720     PERFORM E430-APPEND-SOC-REST THRU E430-EXIT                  
008730         VARYING C4-I2 FROM C4-I2 BY 1                            
008740         UNTIL C4-I2 > SOC-ACC-CNT                                
008750     .                                                            
008760 E400-EXIT.                                                       
008770     EXIT.                                                        
008780                                                                  
008790 E410-MERGE-STEP SECTION.                                         
008800 E410-00.                                                         
008810*--- "first" = die Liste mit dem frueher beginnenden Zyklus (ihr  
008820*--- Index wird weitergeschaltet); "second" = der jeweils andere, 
008830*--- dessen Index hier absichtlich NICHT weitergeschaltet wird    
008840*--- (siehe Fachvorgabe oben)                                     
008850     IF  SM-STAMP (CA-START-IX (C4-I1))                           
008860     NOT > SM-STAMP (SA-START-IX (C4-I2))                         
008870         MOVE CA-START-IX (C4-I1) TO W-CUR-START-IX               
008880         MOVE CA-END-IX   (C4-I1) TO W-FIRST-END-IX               
008890         MOVE CA-COUNT    (C4-I1) TO W-CUR-COUNT                  
008900         MOVE CA-METRIC   (C4-I1) TO W-CUR-AVG                    
008910         MOVE "A"                 TO W-DUMMY (1:1)                
008920                                                                  
008930         MOVE SA-START-IX (C4-I2) TO W-SOC-START-IX               
008940         MOVE SA-END-IX   (C4-I2) TO W-SOC-END-IX                 
008950         MOVE SA-COUNT    (C4-I2) TO W-SOC-COUNT                  
008960                                                                  
008970         ADD 1 TO C4-I1                                           
008980     ELSE                                                         
008990         MOVE SA-START-IX (C4-I2) TO W-CUR-START-IX               
009000         MOVE SA-END-IX   (C4-I2) TO W-FIRST-END-IX               
009010         MOVE SA-COUNT    (C4-I2) TO W-CUR-COUNT                  
009020         MOVE SA-METRIC   (C4-I2) TO W-CUR-AVG                    
009030         MOVE "S"                 TO W-DUMMY (1:1)                
009040                                                                  
009050         MOVE CA-START-IX (C4-I1) TO W-SOC-START-IX               
009060         MOVE CA-END-IX   (C4-I1) TO W-SOC-END-IX                 
009070         MOVE CA-COUNT    (C4-I1) TO W-SOC-COUNT                  
009080                                                                  
009090         ADD 1 TO C4-I2                                           
009100     END-IF                                                       
009110                                                                  
009120     MOVE SM-STAMP (W-CUR-START-IX)  TO MT-PREV-START             
009130     MOVE SM-STAMP (W-FIRST-END-IX)  TO MT-PREV-END               
009140     MOVE SM-STAMP (W-SOC-START-IX)  TO MT-NEW-START              
009150     MOVE SM-STAMP (W-SOC-END-IX)    TO MT-NEW-END                
009160     MOVE K-MERGE-WIN-SEC             TO MT-WINDOW-SEC            
009170     PERFORM E300-CAN-MERGE THRU E300-EXIT                        
009180                                                                  
009190     ADD 1 TO MERGED-CNT                                          
009200     IF  MT-CAN-MERGE                                             
009210         MOVE W-CUR-START-IX  TO MG-START-IX (MERGED-CNT)         
009220         MOVE W-SOC-END-IX     TO MG-END-IX   (MERGED-CNT)        
009230         COMPUTE MG-COUNT (MERGED-CNT) = W-CUR-COUNT + W-SOC-COUNT
009240         MOVE SM-STAMP (W-FIRST-END-IX) TO MT-PREV-END            
009250         MOVE SM-STAMP (W-SOC-START-IX) TO MT-NEW-START           
009260         PERFORM G100-CALC-GAP THRU G100-EXIT                     
009270         MOVE C7-GAP-SECS      TO MG-METRIC (MERGED-CNT)          
009280         MOVE "M"              TO MG-TYPE   (MERGED-CNT)          
009290     ELSE                                                         
009300         MOVE W-CUR-START-IX  TO MG-START-IX (MERGED-CNT)         
009310         MOVE W-FIRST-END-IX   TO MG-END-IX   (MERGED-CNT)        
009320         MOVE W-CUR-COUNT      TO MG-COUNT    (MERGED-CNT)        
009330         MOVE W-CUR-AVG        TO MG-METRIC   (MERGED-CNT)        
009340         MOVE W-DUMMY (1:1)    TO MG-TYPE     (MERGED-CNT)        
009350     END-IF                                                       
009360     .                                                            
009370 E410-EXIT.                                                       
009380     EXIT.                                                        
009390                                                                  
009400 E420-APPEND-CURR-REST SECTION.                                   
009410 E420-00.                                                         
009420     ADD 1 TO MERGED-CNT                                          
009430     MOVE CA-START-IX (C4-I1) TO MG-START-IX (MERGED-CNT)         
009440     MOVE CA-END-IX   (C4-I1) TO MG-END-IX   (MERGED-CNT)         
009450     MOVE CA-COUNT    (C4-I1) TO MG-COUNT    (MERGED-CNT)         
009460     MOVE CA-METRIC   (C4-I1) TO MG-METRIC   (MERGED-CNT)         
009470     MOVE "A"                  TO MG-TYPE     (MERGED-CNT)        
009480     .                                                            
009490 E420-EXIT.                                                       
009500     EXIT.                                                        
009510                                                                  
009520 E430-APPEND-SOC-REST SECTION.                                    
009530 E430-00.                                                         
009540     ADD 1 TO MERGED-CNT                                          
009550     MOVE SA-START-IX (C4-I2) TO MG-START-IX (MERGED-CNT)         
009560     MOVE SA-END-IX   (C4-I2) TO MG-END-IX   (MERGED-CNT)         
009570     MOVE SA-COUNT    (C4-I2) TO MG-COUNT    (MERGED-CNT)         
009580     MOVE SA-METRIC   (C4-I2) TO MG-METRIC   (MERGED-CNT)         
009590     MOVE "S"                  TO MG-TYPE     (MERGED-CNT)        
009600     .                                                            
009610 E430-EXIT.                                                       
009620     EXIT.                                                        
009630                                                                  
009640******************************************************************
009650* Schritt 5 (F100): Schreiben Zyklendatei - gemergte Liste,       
009660* danach beide Verwurflisten (Strompass, SoC-Pass), je ein Satz   
009670******************************************************************
009680 F100-WRITE-CYCLES SECTION.                                       
009690 F100-00.                                                         
009700     PERFORM F110-WRITE-MERGED THRU F110-EXIT                     
009710         VARYING C4-I1 FROM 1 BY 1                                
009720         UNTIL C4-I1 > MERGED-CNT                                 
009730                                                                  
009740     PERFORM F120-WRITE-CURR-DIS THRU F120-EXIT                   
009750         VARYING C4-I1 FROM 1 BY 1                                
009760         UNTIL C4-I1 > CURR-DIS-CNT                               
009770                                                                  
009780     PERFORM F130-WRITE-SOC-DIS THRU F130-EXIT                    
009790         VARYING C4-I1 FROM 1 BY 1                                
009800         UNTIL C4-I1 > SOC-DIS-CNT                                
009810     .                                                            
009820 F100-EXIT.                                                       
009830     EXIT.                                                        
009840                                                                  
009850 F110-WRITE-MERGED SECTION.                                       
009860 F110-00.                                                         
009870     MOVE K-DEVICE-ID                      TO CY-IMEI             
009880     MOVE SM-STAMP (MG-START-IX (C4-I1))   TO CY-START-TIME       
009890     MOVE SM-STAMP (MG-END-IX   (C4-I1))   TO CY-END-TIME         
009900     MOVE MG-COUNT (C4-I1)                 TO CY-SAMPLE-COUNT     
009910     MOVE MG-METRIC (C4-I1)                TO CY-AVG-THRESH-VAL   
009920     MOVE MG-TYPE (C4-I1)                  TO CY-CYCLE-TYPE       
009930     WRITE CYCLE-RECORD                                           
009940     .                                                            
009950 F110-EXIT.                                                       
009960     EXIT.                                                        
009970                                                                  
009980 F120-WRITE-CURR-DIS SECTION.                                     
009990 F120-00.                                                         
010000     MOVE K-DEVICE-ID                      TO CY-IMEI             
010010     MOVE SM-STAMP (CB-START-IX (C4-I1))   TO CY-START-TIME       
010020     MOVE SM-STAMP (CB-END-IX   (C4-I1))   TO CY-END-TIME         
010030     MOVE CB-COUNT (C4-I1)                 TO CY-SAMPLE-COUNT     
010040     MOVE CB-METRIC (C4-I1)                TO CY-AVG-THRESH-VAL   
010050     MOVE CB-TYPE (C4-I1)                  TO CY-CYCLE-TYPE       
010060     WRITE CYCLE-RECORD                                           
010070     .                                                            
010080 F120-EXIT.                                                       
010090     EXIT.                                                        
010100                                                                  
010110 F130-WRITE-SOC-DIS SECTION.                                      
010120 F130-00.                                                         
010130     MOVE K-DEVICE-ID                      TO CY-IMEI             
010140     MOVE SM-STAMP (SD-START-IX (C4-I1))   TO CY-START-TIME       
010150     MOVE SM-STAMP (SD-END-IX   (C4-I1))   TO CY-END-TIME         
010160     MOVE SD-COUNT (C4-I1)                 TO CY-SAMPLE-COUNT     
010170     MOVE SD-METRIC (C4-I1)                TO CY-AVG-THRESH-VAL   
010180     MOVE SD-TYPE (C4-I1)                  TO CY-CYCLE-TYPE       
010190     WRITE CYCLE-RECORD                                           
010200     .                                                            
010210 F130-EXIT.                                                       
010220     EXIT.                                                        
010230                                                                  
010240******************************************************************
010250* G100 - Sekundendifferenz zweier Zeitstempel (MT-PREV-END bis    
010260* MT-NEW-START, Format JJJJ-MM-TT HH:MM:SS) ueber julianische     
010270* Tageszahl (zivile Standardformel); Resultat in C7-GAP-SECS.     
010280* Wird von R3, R5, R6, R7 gemeinsam genutzt.                      
010290******************************************************************
010300 G100-CALC-GAP SECTION.                                           
010310 G100-00.                                                         
010320     MOVE MT-PREV-END (1:4)   TO W-YY                             
010330     MOVE MT-PREV-END (6:2)   TO W-MM                             
010340     MOVE MT-PREV-END (9:2)   TO W-DD                             
010350     MOVE MT-PREV-END (12:2)  TO W-HH                             
010360     MOVE MT-PREV-END (15:2)  TO W-MI                             
010370     MOVE MT-PREV-END (18:2)  TO W-SS                             
010380     PERFORM G110-JULIAN-DAY THRU G110-EXIT                       
010390     COMPUTE C18-SECS1 = (C9-JDN1 * 86400)                        
010400                        + (W-HH * 3600) + (W-MI * 60) + W-SS      
010410                                                                  
010420     MOVE MT-NEW-START (1:4)  TO W-YY                             
010430     MOVE MT-NEW-START (6:2)  TO W-MM                             
010440     MOVE MT-NEW-START (9:2)  TO W-DD                             
010450     MOVE MT-NEW-START (12:2) TO W-HH                             
010460     MOVE MT-NEW-START (15:2) TO W-MI                             
010470     MOVE MT-NEW-START (18:2) TO W-SS                             
010480     PERFORM G110-JULIAN-DAY THRU G110-EXIT                       
010490     COMPUTE C18-SECS2 = (C9-JDN1 * 86400)                        
010500                        + (W-HH * 3600) + (W-MI * 60) + W-SS      
010510                                                                  
010520     COMPUTE C7-GAP-SECS = C18-SECS2 - C18-SECS1                  
010530     .                                                            
010540 G100-EXIT.                                                       
010550     EXIT.                                                        
010560                                                                  
010570******************************************************************
010580* G110 - zivile Datumsformel (Gregorianisch) Jahr/Monat/Tag (in   
010590* W-YY/W-MM/W-DD) -> julianische Tageszahl C9-JDN1. Ganzzahl-     
010600* Division rundet in COBOL ohne ROUNDED stets ab (Richtung Null), 
010610* fuer positive Werte somit wie eine Abwaertsrundung (FLOOR).     
010620******************************************************************
010630 G110-JULIAN-DAY SECTION.                                         
010640 G110-00.                                                         
010650     COMPUTE C9-A = (14 - W-MM) / 12                              
010660     COMPUTE C9-YY4800 = W-YY + 4800 - C9-A                       
010670     COMPUTE C9-MM = W-MM + (12 * C9-A) - 3                       
010680                                                                  
010690     COMPUTE C9-JDN1 =                                            
010700               W-DD                                               
010710             + ((153 * C9-MM) + 2) / 5                            
010720             + (365 * C9-YY4800)                                  
010730             + (C9-YY4800 / 4)                                    
010740             - (C9-YY4800 / 100)                                  
010750             + (C9-YY4800 / 400)                                  
010760             - 32045                                              
010770     .                                                            
010780 G110-EXIT.                                                       
010790     EXIT.                                                        
010800                                                                  
010810******************************************************************
010820* G200/G210 - Teilsummen letzte/erste 5 geglaettete SOC-Werte des 
010830* 10er-Fensters (siehe R4); aus E210-SOC-STEP per PERFORM VARYING 
010840* aufgerufen, kein Inline-PERFORM am Aufrufort.                   
010850******************************************************************
010860 G200-SUM-LAST5 SECTION.                                          
010870 G200-00.                                                         
010880     ADD SM-SOC-SMOOTH (C4-PTR) TO W-SUM5A                        
010890     .                                                            
010900 G200-EXIT.                                                       
010910     EXIT.                                                        
010920                                                                  
010930 G210-SUM-FIRST5 SECTION.                                         
010940 G210-00.                                                         
010950     ADD SM-SOC-SMOOTH (C4-PTR) TO W-SUM5B                        
010960     .                                                            
010970 G210-EXIT.                                                       
010980     EXIT.                                                        
010990                                                                  
